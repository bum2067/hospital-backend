000100******************************************************************
000200*    SCHRQ0C - SCHEDULE-REQUEST RUN-CONTROL LAYOUT
000300*               FIRST RECORD ON SCHEDULE-REQUEST-FILE CARRIES
000400*               THE TARGET YEAR/MONTH AND THE ROSTER COUNT; THE
000500*               REQ-EMP-COUNT RECORDS THAT FOLLOW EACH CARRY ONE
000600*               9(09) EMPLOYEE-ID, READ INTO SCHED-EMP-TABLE.
000700******************************************************************
000800*
000900* Letzte Aenderung :: 2019-06-13
001000* Letzte Version   :: A.00.00
001100*
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von  | Kommentar                       *
001400*---------|------------|------|---------------------------------*
001500* A.00.00 | 2019-06-13 | kl   | Neuerstellung                   *
001600*----------------------------------------------------------------*
001700*    FD-LEVEL RECORD -- ONE PHYSICAL LINE, REINTERPRETED AS
001800*    EITHER THE HEADER OR ONE EMPLOYEE-ID LINE DEPENDING ON
001900*    POSITION IN THE FILE (SEE C100-LOAD-TABLES).
002000 01          SCHED-REQUEST-RECORD    PIC X(10).
002100 01          SCHED-REQ-HEADER REDEFINES SCHED-REQUEST-RECORD.
002200     05      REQ-YEAR            PIC 9(04).
002300     05      REQ-MONTH           PIC 9(02).
002400     05      REQ-EMP-COUNT       PIC 9(03).
002450     05      FILLER              PIC X(01).
002500 01          SCHED-REQ-EMPLINE REDEFINES SCHED-REQUEST-RECORD.
002600     05      REQ-LINE-EMP-ID     PIC 9(09).
002650     05      FILLER              PIC X(01).
002700*
002800*    WORKING-STORAGE ROSTER TABLE -- LOADED BY C100-LOAD-TABLES,
002900*    REQ-EMP-COUNT ENTRIES VALID, UP TO THE 200-EMPLOYEE CAP.
003000 01          SCHED-EMP-TABLE.
003100     05      REQ-EMP-IDS         PIC 9(09)
003200                                  OCCURS 200 TIMES
003300                                  INDEXED BY REQ-EMP-IDX.
