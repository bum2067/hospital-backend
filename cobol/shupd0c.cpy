000100******************************************************************
000200*    SHUPD0C - SINGLE-SHIFT UPDATE REQUEST/RESULT LAYOUTS
000300*               USED BY SHFUPD0O. ONE REQUEST IN, ONE RESULT OUT,
000400*               NO MASTER FILE REWRITE -- JUST THE ONE SA-RECORD
000500*               FOR (SU-EMP-ID, SU-WORK-DATE) ON SUCCESS.
000600******************************************************************
000700*
000800* Letzte Aenderung :: 2019-07-02
000900* Letzte Version   :: A.00.00
001000*
001100*----------------------------------------------------------------*
001200* Vers.   | Datum      | von  | Kommentar                       *
001300*---------|------------|------|---------------------------------*
001400* A.00.00 | 2019-07-02 | kl   | Neuerstellung                   *
001500*----------------------------------------------------------------*
001600 01          SHIFT-UPDATE-REQUEST.
001700     05      SU-EMP-ID           PIC 9(09).
001800     05      SU-WORK-DATE        PIC 9(08).
001900     05      SU-NEW-SHIFT-TYPE   PIC 9(01).
002000     05      FILLER              PIC X(02).
002100*
002200 01          SHIFT-UPDATE-RESULT.
002300     05      SR-EMP-ID           PIC 9(09).
002400     05      SR-WORK-DATE        PIC 9(08).
002500     05      SR-RESULT-FLAG      PIC X(08).
002600         88  SR-RESULT-OK            VALUE "OK      ".
002700         88  SR-RESULT-REJECTED      VALUE "REJECTED".
002800     05      FILLER              PIC X(02).
