000100******************************************************************
000200*    EMPREQ0C - EMPLOYEE MASTER RECORD LAYOUT
000300*               PART OF THE NURSING-UNIT SHIFT SCHEDULING SYSTEM
000400*               ONE ROW PER EMPLOYEE ON THE UNIT ROSTER. READ
000500*               ONCE AT STARTUP INTO EMP-TABLE (SEE WORKING-
000600*               STORAGE OF THE CALLING PROGRAM) -- NO KEY
000700*               ORDERING IS REQUIRED ON EMPLOYEE-FILE.
000800******************************************************************
000900*
001000* Letzte Aenderung :: 2021-02-08
001100* Letzte Version   :: A.01.00
001200*
001300*----------------------------------------------------------------*
001400* Vers.   | Datum      | von  | Kommentar                       *
001500*---------|------------|------|---------------------------------*
001600* A.00.00 | 2019-06-11 | kl   | Neuerstellung                   *
001700* A.00.01 | 1999-11-03 | rjh  | Y2K - widened EMP-ID to 9(09)    *
001800* A.01.00 | 2021-02-08 | dms  | added EMP-NIGHT-AVAIL, ticket    *
001900*         |            |      | HNSS-114 (night-shift elig.)    *
002000*----------------------------------------------------------------*
002100 01          EMPLOYEE-RECORD.
002200     05      EMP-ID              PIC 9(09).
002300     05      EMP-NAME            PIC X(40).
002400     05      EMP-ROLE            PIC X(20).
002500     05      EMP-NIGHT-AVAIL     PIC X(01).
002600         88  EMP-NIGHT-ELIGIBLE      VALUE "Y".
002700         88  EMP-NIGHT-BARRED        VALUE "N".
002800     05      EMP-MAX-WEEKLY-HRS  PIC 9(03).
002900     05      FILLER              PIC X(02).
