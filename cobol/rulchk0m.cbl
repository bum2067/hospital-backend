000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900*
001000 IDENTIFICATION DIVISION.
001100*
001200 PROGRAM-ID.    RULCHK0M.
001300 AUTHOR.        K LEHMANN.
001400 INSTALLATION.  SSF SYSTEMS GROUP - NURSING SCHEDULING UNIT.
001500 DATE-WRITTEN.  MARCH 1988.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
001800*
001900******************************************************************
002000*    RULCHK0M - HARD-RULE-CHECK MODULE
002100*               CALLED BY SCHGEN0O (SCORING / REPAIR PASS) AND
002200*               SHFUPD0O (SINGLE-SHIFT UPDATE VALIDATOR). GIVEN
002300*               AN EMPLOYEE'S PRIOR TWO DAYS AND A PROPOSED NEW
002400*               SHIFT, RETURNS VALID/INVALID AND WHICH OF THE
002500*               THREE HARD RULES (IF ANY) WAS VIOLATED.
002600*               1=DAY  2=EVENING  3=NIGHT  4=OFF
002700*
002800* Letzte Aenderung :: 2023-11-02
002900* Letzte Version   :: A.02.00
003000*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003100*----------------------------------------------------------------*
003200* Vers.   | Datum      | von  | Kommentar                        *
003300*---------|------------|------|----------------------------------*
003400* A.00.00 | 1988-03-14 | kl   | Neuerstellung - rule 1 and 3 only*
003500* A.00.01 | 1991-07-22 | hgr  | added rule 2 (night-off-day),    *
003600*         |            |      | Auftrag HNSS-004                 *HNSS-004
003700* A.00.02 | 1994-02-09 | kl   | PREV2 defaults to OFF when no    *
003800*         |            |      | prior assignment exists          *
003900* A.01.00 | 1998-11-30 | rjh  | Y2K REVIEW - SA-WORK-DATE fields *
004000*         |            |      | confirmed 9(08) CCYYMMDD         *
004100* A.01.01 | 2003-05-19 | dms  | RCL-RULE-HIT now reports which   *
004200*         |            |      | rule failed, ticket HNSS-041     *HNSS-041
004300* A.02.00 | 2023-11-02 | ceb  | re-pointed off of old ANODRV0    *
004400*         |            |      | harness, called directly from   *
004500*         |            |      | SCHGEN0O now, ticket HNSS-118    *HNSS-118
004600*----------------------------------------------------------------*
004700*
004800* Programmbeschreibung
004900* --------------------
005000*
005100* Hard rule 1 - NIGHT followed by DAY or EVENING is forbidden.
005200* Hard rule 2 - NIGHT, then OFF, then DAY is forbidden.
005300* Hard rule 3 - EVENING followed by DAY is forbidden.
005400*
005500******************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS SHIFT-CODE IS "1" "2" "3" "4".
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 WORKING-STORAGE SECTION.
007100*--------------------------------------------------------------------*
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007300*--------------------------------------------------------------------*
007400 01          COMP-FELDER.
007500     05      C4-ANZ              PIC S9(04) COMP.
007600     05      C4-COUNT            PIC S9(04) COMP.
007700     05      C4-X.
007800         10                      PIC X VALUE LOW-VALUE.
007900         10  C4-X2               PIC X.
008000     05      C4-NUM REDEFINES C4-X
008100                                 PIC S9(04) COMP.
008200*--------------------------------------------------------------------*
008300* Display-Felder: Praefix D
008400*--------------------------------------------------------------------*
008500 01          DISPLAY-FELDER.
008600     05      D-NUM1              PIC 9.
008700     05      D-NUM4              PIC -9(04).
008800     05      D-NUM4R REDEFINES D-NUM4
008900                                 PIC X(05).
009000*--------------------------------------------------------------------*
009100* Felder mit konstantem Inhalt: Praefix K
009200*--------------------------------------------------------------------*
009300 01          KONSTANTE-FELDER.
009400     05      K-MODUL             PIC X(08)     VALUE "RULCHK0M".
009500     05      K-VERSION-DATE      PIC X(10)     VALUE "2023-11-02".
009600     05      K-SHIFT-DAY         PIC 9(01)     VALUE 1.
009700     05      K-SHIFT-EVENING     PIC 9(01)     VALUE 2.
009800     05      K-SHIFT-NIGHT       PIC 9(01)     VALUE 3.
009900     05      K-SHIFT-OFF         PIC 9(01)     VALUE 4.
010000     05      FILLER              PIC X(02).
010100*----------------------------------------------------------------*
010200* Conditional-Felder
010300*----------------------------------------------------------------*
010400 01          SCHALTER.
010500     05      PRG-STATUS          PIC 9         VALUE ZERO.
010600         88  PRG-OK                             VALUE ZERO.
010700         88  PRG-NOK                             VALUE 1 THRU 9.
010800     05      FILE-STATUS         PIC X(02)     VALUE "00".
010900         88  FILE-OK                            VALUE "00".
011000         88  FILE-NOK                           VALUE "01" THRU "99".
011100     05      REC-STAT REDEFINES  FILE-STATUS.
011200         10  FILE-STATUS1        PIC X.
011300             88  FILE-EOF                        VALUE "1".
011400             88  FILE-INVALID                    VALUE "2".
011500         10                      PIC X.
011600     05      FILLER              PIC X(02).
011700*
011800 LINKAGE SECTION.
011900*-->    Uebergabe aus Hauptprogramm - siehe RULCK0C
012000     COPY RULCK0C.
012100*
012200 PROCEDURE DIVISION USING RULE-CHECK-LINK.
012300******************************************************************
012400* Steuerungs-Section
012500******************************************************************
012600 A100-STEUERUNG SECTION.
012700 A100-00.
012800     IF  SHOW-VERSION
012900         DISPLAY K-MODUL " vom: " K-VERSION-DATE
013000         EXIT PROGRAM
013100     END-IF
013200*
013300     PERFORM B000-VORLAUF
013400     PERFORM B100-VERARBEITUNG
013500     PERFORM B090-ENDE
013600     EXIT PROGRAM
013700     .
013800 A100-99.
013900     EXIT.
014000******************************************************************
014100* Vorlauf
014200******************************************************************
014300 B000-VORLAUF SECTION.
014400 B000-00.
014500     PERFORM C000-INIT
014600     .
014700 B000-99.
014800     EXIT.
014900******************************************************************
015000* Ende
015100******************************************************************
015200 B090-ENDE SECTION.
015300 B090-00.
015400     CONTINUE
015500     .
015600 B090-99.
015700     EXIT.
015800******************************************************************
015900* Verarbeitung - die drei harten Regeln der Reihe nach pruefen,
016000* erste gefundene Verletzung gewinnt (siehe RCL-RULE-HIT).
016100******************************************************************
016200 B100-VERARBEITUNG SECTION.
016300 B100-00.
016400     PERFORM R100-CHECK-RULE1
016500     IF  RCL-VALID
016600         PERFORM R110-CHECK-RULE2
016700     END-IF
016800     IF  RCL-VALID
016900         PERFORM R120-CHECK-RULE3
017000     END-IF
017100     .
017200 B100-99.
017300     EXIT.
017400******************************************************************
017500* Initialisierung von Feldern und Strukturen
017600******************************************************************
017700 C000-INIT SECTION.
017800 C000-00.
017900     SET RCL-VALID TO TRUE
018000     MOVE ZERO TO RCL-RULE-HIT
018100     .
018200 C000-99.
018300     EXIT.
018400******************************************************************
018500* Hard rule 1 - NIGHT followed by DAY or EVENING is forbidden.
018600******************************************************************
018700 R100-CHECK-RULE1 SECTION.
018800 R100-00.
018900     IF  RCL-PREV1 = K-SHIFT-NIGHT
019000     AND (RCL-NEW-SHIFT = K-SHIFT-DAY
019100          OR RCL-NEW-SHIFT = K-SHIFT-EVENING)
019200         SET RCL-INVALID TO TRUE
019300         MOVE 1 TO RCL-RULE-HIT
019400     END-IF
019500     .
019600 R100-99.
019700     EXIT.
019800******************************************************************
019900* Hard rule 2 - NIGHT, then OFF, then DAY is forbidden.
020000******************************************************************
020100 R110-CHECK-RULE2 SECTION.
020200 R110-00.
020300     IF  RCL-PREV2 = K-SHIFT-NIGHT
020400     AND RCL-PREV1 = K-SHIFT-OFF
020500     AND RCL-NEW-SHIFT = K-SHIFT-DAY
020600         SET RCL-INVALID TO TRUE
020700         MOVE 2 TO RCL-RULE-HIT
020800     END-IF
020900     .
021000 R110-99.
021100     EXIT.
021200******************************************************************
021300* Hard rule 3 - EVENING followed by DAY is forbidden.
021400******************************************************************
021500 R120-CHECK-RULE3 SECTION.
021600 R120-00.
021700     IF  RCL-PREV1 = K-SHIFT-EVENING
021800     AND RCL-NEW-SHIFT = K-SHIFT-DAY
021900         SET RCL-INVALID TO TRUE
022000         MOVE 3 TO RCL-RULE-HIT
022100     END-IF
022200     .
022300 R120-99.
022400     EXIT.
