000100******************************************************************
000200*    RULCK0C - HARD-RULE-CHECK LINKAGE
000300*               PASSED BY CALL "RULCHK0M" USING RULE-CHECK-LINK
000400*               FROM SCHGEN0O (SCORING AND REPAIR) AND SHFUPD0O
000500*               (THE UPDATE VALIDATOR). SAME THREE HARD RULES,
000600*               SAME LINKAGE, IN BOTH CALLERS -- SEE RULCHK0M.
000700******************************************************************
000800*
000900* Letzte Aenderung :: 2019-07-03
001000* Letzte Version   :: A.00.00
001100*
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von  | Kommentar                       *
001400*---------|------------|------|---------------------------------*
001500* A.00.00 | 2019-07-03 | kl   | Neuerstellung                   *
001600*----------------------------------------------------------------*
001700 01          RULE-CHECK-LINK.
001800     05      RCL-PREV2           PIC 9(01).
001900     05      RCL-PREV1           PIC 9(01).
002000     05      RCL-NEW-SHIFT       PIC 9(01).
002100     05      RCL-RESULT          PIC X(01).
002200         88  RCL-VALID               VALUE "V".
002300         88  RCL-INVALID             VALUE "I".
002400     05      RCL-RULE-HIT        PIC 9(01).
002500     05      FILLER              PIC X(02).
