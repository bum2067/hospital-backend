000100******************************************************************
000200*    HOLDY0C - HOLIDAY DATE RECORD LAYOUT
000300*               ONE ROW PER HOLIDAY DATE FALLING IN THE TARGET
000400*               MONTH; UNORDERED, READ WHOLE INTO HOLIDAY-TABLE
000500*               BY SCHGEN0O AT STARTUP.
000600******************************************************************
000700*
000800* Letzte Aenderung :: 2024-03-14
000900* Letzte Version   :: A.01.00
001000*
001100*----------------------------------------------------------------*
001200* Vers.   | Datum      | von  | Kommentar                       *
001300*---------|------------|------|---------------------------------*
001400* A.00.00 | 2019-06-12 | kl   | Neuerstellung                   *
001500*---------|------------|------|---------------------------------*
001600* A.01.00 | 2024-03-14 | dms  | HOLIDAY-RECORD war 10 Byte, FD in*
001700*         |            |      | SCHGEN0O sagt RECORD CONTAINS 8 *
001800*         |            |      | CHARACTERS -- FILLER entfernt,  *
001900*         |            |      | Satz ist jetzt wieder echte 8   *
002000*         |            |      | Byte (JJJJMMTT), ticket HNSS-183 *HNSS-183
002100*----------------------------------------------------------------*
002200 01          HOLIDAY-RECORD.
002300     05      HOL-DATE            PIC 9(08).
