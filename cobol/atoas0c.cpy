000100******************************************************************
000200*    ATOAS0C - AUTO-ASSIGN-REQUEST RUN-CONTROL LAYOUT
000300*               FIRST RECORD CARRIES THE START DATE, DAY COUNT
000400*               AND ROSTER COUNT FOR THE ROTATING FILL UTILITY;
000500*               THE REQ-EMP-COUNT RECORDS THAT FOLLOW EACH CARRY
000600*               ONE 9(09) EMPLOYEE-ID.
000700******************************************************************
000800*
000900* Letzte Aenderung :: 2019-08-20
001000* Letzte Version   :: A.00.00
001100*
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von  | Kommentar                       *
001400*---------|------------|------|---------------------------------*
001500* A.00.00 | 2019-08-20 | kl   | Neuerstellung                   *
001600*----------------------------------------------------------------*
001700 01          AUTO-REQUEST-RECORD     PIC X(15).
001800 01          AUTO-REQ-HEADER REDEFINES AUTO-REQUEST-RECORD.
001900     05      ATO-START-DATE      PIC 9(08).
002000     05      ATO-DAY-COUNT       PIC 9(03).
002100     05      ATO-EMP-COUNT       PIC 9(03).
002200     05      FILLER              PIC X(01).
002300 01          AUTO-REQ-EMPLINE REDEFINES AUTO-REQUEST-RECORD.
002400     05      ATO-LINE-EMP-ID     PIC 9(09).
002500     05      FILLER              PIC X(06).
002600*
002700 01          AUTO-EMP-TABLE.
002800     05      ATO-EMP-IDS         PIC 9(09)
002900                                  OCCURS 200 TIMES
003000                                  INDEXED BY ATO-EMP-IDX.
