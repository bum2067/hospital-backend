000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RULCHK0M
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000*
001100 IDENTIFICATION DIVISION.
001200*
001300 PROGRAM-ID.    SHFUPD0O.
001400 AUTHOR.        K LEHMANN.
001500 INSTALLATION.  SSF SYSTEMS GROUP - NURSING SCHEDULING UNIT.
001600 DATE-WRITTEN.  JULY 1989.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
001900*
002000******************************************************************
002100*    SHFUPD0O - SINGLE-SHIFT UPDATE VALIDATOR
002200*               READS ONE SHIFT-UPDATE-REQUEST (EMPLOYEE, DATE,
002300*               PROPOSED NEW SHIFT), LOOKS UP THE EMPLOYEE'S TWO
002400*               PRECEDING DAYS ON SHIFT-ASSIGNMENT-FILE, CALLS
002500*               RULCHK0M TO APPLY THE THREE HARD SEQUENCE RULES,
002600*               AND EITHER APPENDS THE REPLACEMENT SA-RECORD OR
002700*               REJECTS THE REQUEST. NO MASTER-FILE REWRITE -- A
002800*               DOWNSTREAM RECONCILE STEP (NOT PART OF THIS RUN)
002900*               TAKES THE LATEST SA-RECORD FOR A GIVEN EMPLOYEE
003000*               AND DATE.
003100*
003200* Letzte Aenderung :: 2023-11-02
003300* Letzte Version   :: A.03.00
003400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003500*----------------------------------------------------------------*
003600* Vers.   | Datum      | von  | Kommentar                        *
003700*---------|------------|------|----------------------------------*
003800* A.00.00 | 1989-07-14 | kl   | Neuerstellung                    *
003900* A.00.01 | 1994-02-09 | kl   | PREV2 default OFF when no prior  *
004000*         |            |      | SA-RECORD exists, matches        *
004100*         |            |      | RULCHK0M A.00.02                 *
004200* A.01.00 | 1998-11-30 | rjh  | Y2K REVIEW - SU-WORK-DATE and     *
004300*         |            |      | SA-WORK-DATE confirmed 9(08)      *
004400*         |            |      | CCYYMMDD throughout               *
004500* A.02.00 | 2019-07-02 | kl   | request/result layouts moved into *
004600*         |            |      | SHUPD0C, ticket HNSS-050         *HNSS-050
004700* A.03.00 | 2023-11-02 | ceb  | re-pointed off old EINDRV0 EXEC   *
004800*         |            |      | SQL harness onto flat files,      *
004900*         |            |      | calls RULCHK0M directly, ticket   *
005000*         |            |      | HNSS-140                         *HNSS-140
005100*----------------------------------------------------------------*
005200*
005300* Programmbeschreibung
005400* --------------------
005500*
005600* Ein Auftrag pro Lauf. Schichtarten 1=TAG 2=SPAET 3=NACHT 4=FREI.
005700* Vorgaenger-Schichten (PREV1, PREV2) werden durch einmaliges
005800* Durchlesen von SHIFT-ASSIGNMENT-FILE ermittelt, fehlende Saetze
005900* gelten als FREI. Harte Regeln siehe RULCHK0M.
006000*
006100******************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     SWITCH-15 IS ANZEIGE-VERSION
006700         ON STATUS IS SHOW-VERSION
006800     CLASS SHIFT-CODE IS "1" "2" "3" "4".
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SHIFT-UPDATE-REQUEST-FILE
007300                             ASSIGN TO SHFTREQ
007400                             ORGANIZATION LINE SEQUENTIAL
007500                             FILE STATUS IS FILE-STATUS.
007600     SELECT SHIFT-ASSIGNMENT-FILE
007700                             ASSIGN TO SHFTASN
007800                             ORGANIZATION LINE SEQUENTIAL
007900                             FILE STATUS IS FILE-STATUS.
008000     SELECT SHIFT-UPDATE-RESULT-FILE
008100                             ASSIGN TO SHFTRSU
008200                             ORGANIZATION LINE SEQUENTIAL
008300                             FILE STATUS IS FILE-STATUS.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  SHIFT-UPDATE-REQUEST-FILE
008900     LABEL RECORDS STANDARD
009000     RECORD CONTAINS 20 CHARACTERS.
009100 01          SU-REQUEST-REC              PIC X(20).
009200*
009300 FD  SHIFT-ASSIGNMENT-FILE
009400     LABEL RECORDS STANDARD
009500     RECORD CONTAINS 25 CHARACTERS.
009600     COPY SHASN0C.
009700*
009800 FD  SHIFT-UPDATE-RESULT-FILE
009900     LABEL RECORDS STANDARD
010000     RECORD CONTAINS 27 CHARACTERS.
010100 01          SR-RESULT-REC               PIC X(27).
010200*
010300 WORKING-STORAGE SECTION.
010400*--------------------------------------------------------------------*
010500* Comp-Felder: Praefix Cn mit n = Anzahl Digits
010600*--------------------------------------------------------------------*
010700 01          COMP-FELDER.
010800     05      C4-ANZ              PIC S9(04) COMP.
010900     05      C4-COUNT            PIC S9(04) COMP.
011000     05      C2-DIM              PIC S9(02) COMP.
011100     05      C4-X.
011200         10                      PIC X VALUE LOW-VALUE.
011300         10  C4-X2               PIC X.
011400     05      C4-NUM REDEFINES C4-X
011500                                 PIC S9(04) COMP.
011600*--------------------------------------------------------------------*
011700* Display-Felder: Praefix D
011800*--------------------------------------------------------------------*
011900 01          DISPLAY-FELDER.
012000     05      D-NUM1              PIC 9.
012100     05      D-NUM4              PIC -9(04).
012200     05      D-NUM4R REDEFINES D-NUM4
012300                                 PIC X(05).
012400*--------------------------------------------------------------------*
012500* Felder mit konstantem Inhalt: Praefix K
012600*--------------------------------------------------------------------*
012700 01          KONSTANTE-FELDER.
012800     05      K-MODUL             PIC X(08)     VALUE "SHFUPD0O".
012900     05      K-VERSION-DATE      PIC X(10)     VALUE "2023-11-02".
013000     05      K-SHIFT-DAY         PIC 9(01)     VALUE 1.
013100     05      K-SHIFT-EVENING     PIC 9(01)     VALUE 2.
013200     05      K-SHIFT-NIGHT       PIC 9(01)     VALUE 3.
013300     05      K-SHIFT-OFF         PIC 9(01)     VALUE 4.
013400     05      FILLER              PIC X(02).
013500*----------------------------------------------------------------*
013600* Conditional-Felder
013700*----------------------------------------------------------------*
013800 01          SCHALTER.
013900     05      PRG-STATUS          PIC 9         VALUE ZERO.
014000         88  PRG-OK                             VALUE ZERO.
014100         88  PRG-NOK                            VALUE 1 THRU 9.
014200         88  PRG-ABBRUCH                        VALUE 2.
014300     05      FILE-STATUS         PIC X(02)     VALUE "00".
014400         88  FILE-OK                            VALUE "00".
014500         88  FILE-NOK                           VALUE "01" THRU "99".
014600     05      REC-STAT REDEFINES  FILE-STATUS.
014700         10  FILE-STATUS1        PIC X.
014800             88  FILE-EOF                        VALUE "1".
014900             88  FILE-INVALID                    VALUE "2".
015000         10                      PIC X.
015100     05      FILLER              PIC X(02).
015200*--------------------------------------------------------------------*
015300* Arbeitsfelder fuer das Vorgaenger-Datum (PREV1/PREV2)
015400*--------------------------------------------------------------------*
015500 01          WORK-FELDER.
015600     05      W-DATE-YYYYMMDD     PIC 9(08).
015700     05      W-DATE-CCYY REDEFINES W-DATE-YYYYMMDD.
015800         10  W-DATE-YEAR         PIC 9(04).
015900         10  W-DATE-MONTH        PIC 9(02).
016000         10  W-DATE-DAY          PIC 9(02).
016100     05      W-PREV1-DATE        PIC 9(08).
016200     05      W-PREV2-DATE        PIC 9(08).
016300     05      W-PREV1             PIC 9(01).
016400     05      W-PREV2             PIC 9(01).
016500*--------------------------------------------------------------------*
016600* Ein-/Ausgabebereiche SHUPD0C (Anfrage und Ergebnis)
016700*--------------------------------------------------------------------*
016800     COPY SHUPD0C.
016900*--------------------------------------------------------------------*
017000* Parameter fuer Untermodulaufruf RULCHK0M
017100*--------------------------------------------------------------------*
017200     COPY RULCK0C.
017300*
017400 PROCEDURE DIVISION.
017500******************************************************************
017600* Steuerungs-Section
017700******************************************************************
017800 A100-STEUERUNG SECTION.
017900 A100-00.
018000     IF  SHOW-VERSION
018100         DISPLAY K-MODUL " vom: " K-VERSION-DATE
018200         STOP RUN
018300     END-IF
018400*
018500     PERFORM B000-VORLAUF
018600     IF  PRG-ABBRUCH
018700         CONTINUE
018800     ELSE
018900         PERFORM B100-VERARBEITUNG
019000     END-IF
019100     PERFORM B090-ENDE
019200     STOP RUN
019300     .
019400 A100-99.
019500     EXIT.
019600******************************************************************
019700* Vorlauf
019800******************************************************************
019900 B000-VORLAUF SECTION.
020000 B000-00.
020100     PERFORM C000-INIT
020200     PERFORM C100-READ-REQUEST
020300     .
020400 B000-99.
020500     EXIT.
020600******************************************************************
020700* Ende
020800******************************************************************
020900 B090-ENDE SECTION.
021000 B090-00.
021100     IF  PRG-ABBRUCH
021200         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
021300     END-IF
021400     .
021500 B090-99.
021600     EXIT.
021700******************************************************************
021800* Verarbeitung - PREV1/PREV2 ermitteln, harte Regeln pruefen,
021900* bei Gueltigkeit anhaengen, sonst zurueckweisen
022000******************************************************************
022100 B100-VERARBEITUNG SECTION.
022200 B100-00.
022300     PERFORM C110-LOOKUP-PRIOR
022400     IF  PRG-ABBRUCH
022500         EXIT SECTION
022600     END-IF
022700     PERFORM U100-BEGIN
022800     IF  RCL-VALID
022900         PERFORM U110-COMMIT
023000     ELSE
023100         PERFORM U120-ROLLBACK
023200     END-IF
023300     PERFORM U200-WRITE-RESULT
023400     .
023500 B100-99.
023600     EXIT.
023700******************************************************************
023800* Initialisierung von Feldern und Strukturen
023900******************************************************************
024000 C000-INIT SECTION.
024100 C000-00.
024200     INITIALIZE COMP-FELDER
024300                WORK-FELDER
024400     SET PRG-OK TO TRUE
024500     .
024600 C000-99.
024700     EXIT.
024800******************************************************************
024900* Lesen des Aenderungsauftrags (ein Satz pro Lauf)
025000******************************************************************
025100 C100-READ-REQUEST SECTION.
025200 C100-00.
025300     OPEN INPUT SHIFT-UPDATE-REQUEST-FILE
025400     IF  FILE-NOK
025500         DISPLAY "SHIFT-UPDATE-REQUEST-FILE OPEN FEHLER " FILE-STATUS
025600         SET PRG-ABBRUCH TO TRUE
025700         EXIT SECTION
025800     END-IF
025900*
026000     READ SHIFT-UPDATE-REQUEST-FILE INTO SHIFT-UPDATE-REQUEST
026100         AT END SET FILE-EOF TO TRUE
026200     END-READ
026300     CLOSE SHIFT-UPDATE-REQUEST-FILE
026400     IF  FILE-EOF
026500         DISPLAY "SHIFT-UPDATE-REQUEST-FILE LEER"
026600         SET PRG-ABBRUCH TO TRUE
026700     END-IF
026800     .
026900 C100-99.
027000     EXIT.
027100******************************************************************
027200* PREV1/PREV2 ermitteln - Vortag und Vorvortag berechnen, dann
027300* SHIFT-ASSIGNMENT-FILE einmal durchlesen
027400******************************************************************
027500 C110-LOOKUP-PRIOR SECTION.
027600 C110-00.
027700     MOVE K-SHIFT-OFF TO W-PREV1 W-PREV2
027800     MOVE SU-WORK-DATE TO W-DATE-YYYYMMDD
027900     PERFORM C160-DECREMENT-DAY
028000     MOVE W-DATE-YYYYMMDD TO W-PREV1-DATE
028100     PERFORM C160-DECREMENT-DAY
028200     MOVE W-DATE-YYYYMMDD TO W-PREV2-DATE
028300     PERFORM C170-SCAN-ASSIGNMENTS
028400     .
028500 C110-99.
028600     EXIT.
028700******************************************************************
028800* Arbeitsdatum um einen Kalendertag zurueckrechnen (Monats- und
028900* Jahreswechsel sowie Schaltjahr Februar beruecksichtigt)
029000******************************************************************
029100 C160-DECREMENT-DAY SECTION.
029200 C160-00.
029300     SUBTRACT 1 FROM W-DATE-DAY
029400     IF  W-DATE-DAY = ZERO
029500         SUBTRACT 1 FROM W-DATE-MONTH
029600         IF  W-DATE-MONTH = ZERO
029700             MOVE 12 TO W-DATE-MONTH
029800             SUBTRACT 1 FROM W-DATE-YEAR
029900         END-IF
030000         PERFORM C165-DAYS-IN-MONTH
030100         MOVE C2-DIM TO W-DATE-DAY
030200     END-IF
030300     .
030400 C160-99.
030500     EXIT.
030600******************************************************************
030700* Tage im (zurueckgerechneten) Monat, inklusive Schaltjahr-Pruefung
030800******************************************************************
030900 C165-DAYS-IN-MONTH SECTION.
031000 C165-00.
031100     EVALUATE W-DATE-MONTH
031200         WHEN 1  MOVE 31 TO C2-DIM
031300         WHEN 2  PERFORM C166-CALC-FEB-DAYS
031400         WHEN 3  MOVE 31 TO C2-DIM
031500         WHEN 4  MOVE 30 TO C2-DIM
031600         WHEN 5  MOVE 31 TO C2-DIM
031700         WHEN 6  MOVE 30 TO C2-DIM
031800         WHEN 7  MOVE 31 TO C2-DIM
031900         WHEN 8  MOVE 31 TO C2-DIM
032000         WHEN 9  MOVE 30 TO C2-DIM
032100         WHEN 10 MOVE 31 TO C2-DIM
032200         WHEN 11 MOVE 30 TO C2-DIM
032300         WHEN 12 MOVE 31 TO C2-DIM
032400     END-EVALUATE
032500     .
032600 C165-99.
032700     EXIT.
032800******************************************************************
032900* Schaltjahr-Pruefung fuer Februar
033000******************************************************************
033100 C166-CALC-FEB-DAYS SECTION.
033200 C166-00.
033300     MOVE 28 TO C2-DIM
033400     DIVIDE W-DATE-YEAR BY 4 GIVING C4-NUM
033500                          REMAINDER C4-ANZ
033600     IF  C4-ANZ = ZERO
033700         MOVE 29 TO C2-DIM
033800         DIVIDE W-DATE-YEAR BY 100 GIVING C4-NUM
033900                              REMAINDER C4-ANZ
034000         IF  C4-ANZ = ZERO
034100             MOVE 28 TO C2-DIM
034200             DIVIDE W-DATE-YEAR BY 400 GIVING C4-NUM
034300                                  REMAINDER C4-ANZ
034400             IF  C4-ANZ = ZERO
034500                 MOVE 29 TO C2-DIM
034600             END-IF
034700         END-IF
034800     END-IF
034900     .
035000 C166-99.
035100     EXIT.
035200******************************************************************
035300* SHIFT-ASSIGNMENT-FILE einmal durchlesen und PREV1/PREV2 des
035400* Mitarbeiters aus SU-REQUEST herausgreifen
035500******************************************************************
035600 C170-SCAN-ASSIGNMENTS SECTION.
035700 C170-00.
035800     OPEN INPUT SHIFT-ASSIGNMENT-FILE
035900     IF  FILE-NOK
036000         DISPLAY "SHIFT-ASSIGNMENT-FILE OPEN FEHLER " FILE-STATUS
036100         SET PRG-ABBRUCH TO TRUE
036200         EXIT SECTION
036300     END-IF
036400*
036500     READ SHIFT-ASSIGNMENT-FILE
036600         AT END SET FILE-EOF TO TRUE
036700     END-READ
036800     .
036900 C170-10.
037000     IF  FILE-EOF
037100         GO TO C170-90
037200     END-IF
037300     IF  SA-EMP-ID = SU-EMP-ID
037400         IF  SA-WORK-DATE = W-PREV1-DATE
037500             MOVE SA-SHIFT-TYPE-ID TO W-PREV1
037600         END-IF
037700         IF  SA-WORK-DATE = W-PREV2-DATE
037800             MOVE SA-SHIFT-TYPE-ID TO W-PREV2
037900         END-IF
038000     END-IF
038100     READ SHIFT-ASSIGNMENT-FILE
038200         AT END SET FILE-EOF TO TRUE
038300     END-READ
038400     GO TO C170-10
038500     .
038600 C170-90.
038700     CLOSE SHIFT-ASSIGNMENT-FILE
038800     .
038900 C170-99.
039000     EXIT.
039100******************************************************************
039200* Aufruf des gemeinsamen Regelpruefmoduls
039300******************************************************************
039400 U100-BEGIN SECTION.
039500 U100-00.
039600     MOVE W-PREV2           TO RCL-PREV2
039700     MOVE W-PREV1           TO RCL-PREV1
039800     MOVE SU-NEW-SHIFT-TYPE  TO RCL-NEW-SHIFT
039900     CALL "RULCHK0M" USING RULE-CHECK-LINK
040000     .
040100 U100-99.
040200     EXIT.
040300******************************************************************
040400* Auftrag gueltig - Ersatzsatz an SHIFT-ASSIGNMENT-FILE anhaengen
040500******************************************************************
040600 U110-COMMIT SECTION.
040700 U110-00.
040800     OPEN EXTEND SHIFT-ASSIGNMENT-FILE
040900     IF  FILE-NOK
041000         DISPLAY "SHIFT-ASSIGNMENT-FILE EXTEND FEHLER " FILE-STATUS
041100         SET PRG-ABBRUCH TO TRUE
041200         EXIT SECTION
041300     END-IF
041400     MOVE SU-EMP-ID          TO SA-EMP-ID
041500     MOVE SU-NEW-SHIFT-TYPE   TO SA-SHIFT-TYPE-ID
041600     MOVE SU-WORK-DATE        TO SA-WORK-DATE
041700     WRITE SHIFT-ASSIGNMENT-RECORD
041800     CLOSE SHIFT-ASSIGNMENT-FILE
041900     MOVE SU-EMP-ID     TO SR-EMP-ID
042000     MOVE SU-WORK-DATE  TO SR-WORK-DATE
042100     SET SR-RESULT-OK   TO TRUE
042200     .
042300 U110-99.
042400     EXIT.
042500******************************************************************
042600* Auftrag verletzt eine harte Regel - zurueckweisen, kein Schreiben
042700******************************************************************
042800 U120-ROLLBACK SECTION.
042900 U120-00.
043000     MOVE SU-EMP-ID         TO SR-EMP-ID
043100     MOVE SU-WORK-DATE      TO SR-WORK-DATE
043200     SET SR-RESULT-REJECTED TO TRUE
043300     DISPLAY "SHFUPD0O - AUFTRAG ABGEWIESEN, REGEL " RCL-RULE-HIT
043400     .
043500 U120-99.
043600     EXIT.
043700******************************************************************
043800* Ergebnissatz schreiben
043900******************************************************************
044000 U200-WRITE-RESULT SECTION.
044100 U200-00.
044200     OPEN OUTPUT SHIFT-UPDATE-RESULT-FILE
044300     IF  FILE-NOK
044400         DISPLAY "SHIFT-UPDATE-RESULT-FILE OPEN FEHLER " FILE-STATUS
044500         SET PRG-ABBRUCH TO TRUE
044600         EXIT SECTION
044700     END-IF
044800     WRITE SR-RESULT-REC FROM SHIFT-UPDATE-RESULT
044900     CLOSE SHIFT-UPDATE-RESULT-FILE
045000     .
045100 U200-99.
045200     EXIT.
045300
