000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =RULCHK0M
000500?NOLMAP, SYMBOLS, INSPECT
000600?SAVE ALL
000700?SAVEABEND
000800?LINES 66
000900?CHECK 3
001000*
001100 IDENTIFICATION DIVISION.
001200*
001300 PROGRAM-ID.    SCHGEN0O.
001400 AUTHOR.        R HUBER.
001500 INSTALLATION.  SSF SYSTEMS GROUP - NURSING SCHEDULING UNIT.
001600 DATE-WRITTEN.  JUNE 1987.
001700 DATE-COMPILED.
001800 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
001900*
002000******************************************************************
002100*    SCHGEN0O - MONTHLY NURSING-UNIT SHIFT SCHEDULE GENERATOR
002200*               READS THE RUN-CONTROL RECORD (YEAR/MONTH/ROSTER),
002300*               THE HOLIDAY LIST AND THE EMPLOYEE AND SHIFT-TYPE
002400*               MASTERS, BUILDS AN INITIAL DAY-BY-DAY GRID, RUNS
002500*               AN ITERATIVE LOCAL-SEARCH IMPROVEMENT PASS, THEN
002600*               A REPAIR PASS, THEN WRITES SHIFT-ASSIGNMENT-FILE
002700*               AND A ONE-LINE RUN-SUMMARY REPORT.
002800*
002900* Letzte Aenderung :: 2024-04-19
003000* Letzte Version   :: A.06.00
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers.   | Datum      | von  | Kommentar                        *
003400*---------|------------|------|----------------------------------*
003500* A.00.00 | 1987-06-09 | rh   | Neuerstellung - initial greedy   *
003600*         |            |      | build only, no optimizer yet     *
003700* A.00.01 | 1989-01-20 | kl   | initial build now skips NIGHT    *
003800*         |            |      | for EMP-NIGHT-BARRED employees   *
003900* A.01.00 | 1991-09-03 | hgr  | added local-search improvement   *
004000*         |            |      | pass (simulated annealing),      *
004100*         |            |      | Auftrag HNSS-022                 *HNSS-022
004200* A.01.01 | 1994-04-15 | kl   | added repair pass for hard rules *
004300*         |            |      | 1 and 2, Auftrag HNSS-037        *HNSS-037
004400* A.02.00 | 1998-11-30 | rjh  | Y2K REVIEW - REQ-YEAR widened to *
004500*         |            |      | 9(04), SA-WORK-DATE confirmed    *
004600*         |            |      | 9(08) CCYYMMDD throughout         *
004700* A.02.01 | 2005-02-11 | dms  | coverage targets split weekday   *
004800*         |            |      | vs weekend/holiday, ticket       *
004900*         |            |      | HNSS-072                         *HNSS-072
005000* A.03.00 | 2012-07-08 | ceb  | run-summary report added at end  *
005100*         |            |      | of batch, Auftrag HNSS-095       *HNSS-095
005200* A.03.01 | 2023-11-02 | ceb  | re-pointed off old SQL driver    *
005300*         |            |      | onto flat files, calls RULCHK0M  *
005400*         |            |      | for hard-rule checks, ticket     *
005500*         |            |      | HNSS-118                         *HNSS-118
005600* A.04.00 | 2024-03-14 | dms  | D120-SCORE-GRID was missing the  *
005700*         |            |      | hard-rule penalty component --  *
005800*         |            |      | added D125-SCORE-HARDRULES (calls*
005900*         |            |      | RULCHK0M per cell, K-RULE-WT each*
006000*         |            |      | violation); C210-BUILD-DAY was   *
006100*         |            |      | leaving unmet headcount stuck on *
006200*         |            |      | FREI -- added C230-FORCE-FILL to *
006300*         |            |      | force the remainder after C220;  *
006400*         |            |      | ticket HNSS-182                  *HNSS-182
006500* A.05.00 | 2024-04-02 | dms  | C220-00 re-derived the shift type*
006600*         |            |      | from C3-NEED = W-TARGET-xxx, but *
006700*         |            |      | SPEC coverage targets make those *
006800*         |            |      | equal (SPAET=NACHT weekdays, all *
006900*         |            |      | three equal weekends/feiertags) --*
007000*         |            |      | C210-BUILD-DAY now sets C1-CURR- *
007100*         |            |      | SHIFT explicitly before each     *
007200*         |            |      | PERFORM C220-FILL-SHIFT; D124 was*
007300*         |            |      | scoring each employee's own TAG/ *
007400*         |            |      | SPAET/NACHT spread around their  *
007500*         |            |      | own mean instead of the roster-  *
007600*         |            |      | wide Streuung per Schichtart --  *
007700*         |            |      | rewritten as three Summe/Varianz-*
007800*         |            |      | Durchlaeufe wie D123, ticket     *
007900*         |            |      | HNSS-191                         *HNSS-191
008000* A.06.00 | 2024-04-19 | dms  | D135-CALC-ACCEPT-PROB's 4-Glieder-*
008100*         |            |      | Taylorreihe lief bei grossem X   *
008200*         |            |      | (frueh im Lauf, K-RULE-WT gegen  *
008300*         |            |      | K-TEMP-START/K-TEMP-MIN) weit aus*
008400*         |            |      | dem Ruder, W-PROB wurde dabei noch*
008500*         |            |      | stillschweigend auf 1 Vorkomma-  *
008600*         |            |      | stelle gekappt -- W-EXP-X/W-PROB *
008700*         |            |      | verbreitert, neuer K-EXP-CUTOFF  *
008800*         |            |      | schneidet die Reihe vorher ab;   *
008900*         |            |      | D110-PERTURB zog fuer die neue   *
009000*         |            |      | Schichtart beim Einzelzug keinen *
009100*         |            |      | eigenen Zufallswert, sondern den *
009200*         |            |      | schon verbrauchten Typ-Wurf weiter*
009300*         |            |      | -- konnte nie TAG/SPAET liefern, *
009400*         |            |      | jetzt eigener PERFORM C910, ticket*
009500*         |            |      | HNSS-205                         *HNSS-205
009600*----------------------------------------------------------------*
009700*
009800* Programmbeschreibung
009900* --------------------
010000*
010100* Vier Schichtarten: 1=TAG(DAY) 2=SPAET(EVENING) 3=NACHT(NIGHT)
010200* 4=FREI(OFF). Belegungsziele pro Tag wochentags/wochenende-
010300* feiertags unterschiedlich (siehe C110-CALC-MONTH). Harte
010400* Regeln siehe RULCHK0M; werden im Aufbau und in der Bewertung
010500* gepruft, in der Reparatur nur Regel 1 und 2.
010600*
010700******************************************************************
010800*
010900 ENVIRONMENT DIVISION.
011000 CONFIGURATION SECTION.
011100 SPECIAL-NAMES.
011200     SWITCH-15 IS ANZEIGE-VERSION
011300         ON STATUS IS SHOW-VERSION
011400     CLASS SHIFT-CODE IS "1" "2" "3" "4".
011500*
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800     SELECT SCHEDULE-REQUEST-FILE
011900                             ASSIGN TO SCHDREQ
012000                             ORGANIZATION LINE SEQUENTIAL
012100                             FILE STATUS IS FILE-STATUS.
012200     SELECT HOLIDAY-FILE    ASSIGN TO HOLIDAY
012300                             ORGANIZATION LINE SEQUENTIAL
012400                             FILE STATUS IS FILE-STATUS.
012500     SELECT EMPLOYEE-FILE   ASSIGN TO EMPMAST
012600                             ORGANIZATION LINE SEQUENTIAL
012700                             FILE STATUS IS FILE-STATUS.
012800     SELECT SHIFT-TYPE-FILE ASSIGN TO SHFTTYP
012900                             ORGANIZATION LINE SEQUENTIAL
013000                             FILE STATUS IS FILE-STATUS.
013100     SELECT SHIFT-ASSIGNMENT-FILE
013200                             ASSIGN TO SHFTASN
013300                             ORGANIZATION LINE SEQUENTIAL
013400                             FILE STATUS IS FILE-STATUS.
013500*
013600 DATA DIVISION.
013700 FILE SECTION.
013800*
013900 FD  SCHEDULE-REQUEST-FILE
014000     LABEL RECORDS STANDARD
014100     RECORD CONTAINS 10 CHARACTERS.
014200     COPY SCHRQ0C.
014300*
014400 FD  HOLIDAY-FILE
014500     LABEL RECORDS STANDARD
014600     RECORD CONTAINS 8 CHARACTERS.
014700     COPY HOLDY0C.
014800*
014900 FD  EMPLOYEE-FILE
015000     LABEL RECORDS STANDARD
015100     RECORD CONTAINS 75 CHARACTERS.
015200     COPY EMPREQ0C.
015300*
015400 FD  SHIFT-TYPE-FILE
015500     LABEL RECORDS STANDARD
015600     RECORD CONTAINS 25 CHARACTERS.
015700     COPY SHTYP0C.
015800*
015900 FD  SHIFT-ASSIGNMENT-FILE
016000     LABEL RECORDS STANDARD
016100     RECORD CONTAINS 25 CHARACTERS.
016200     COPY SHASN0C.
016300*
016400 WORKING-STORAGE SECTION.
016500*--------------------------------------------------------------------*
016600* Comp-Felder: Praefix Cn mit n = Anzahl Digits
016700*--------------------------------------------------------------------*
016800 01          COMP-FELDER.
016900     05      C1-PERT-TYPE        PIC S9(01) COMP.
017000     05      C1-CURR-SHIFT       PIC S9(01) COMP.
017100     05      C2-MONTH            PIC S9(02) COMP.
017200     05      C2-DAY              PIC S9(02) COMP.
017300     05      C2-DOW              PIC S9(02) COMP.
017400     05      C2-HOLCNT           PIC S9(02) COMP.
017500     05      C3-DAYS-IN-MONTH    PIC S9(03) COMP.
017600     05      C3-EMP-COUNT        PIC S9(03) COMP.
017700     05      C3-I1               PIC S9(03) COMP.
017800     05      C3-I2               PIC S9(03) COMP.
017900     05      C3-NEED             PIC S9(03) COMP.
018000     05      C3-RUNLEN           PIC S9(03) COMP.
018100     05      C3-UNMET-DAYS       PIC S9(03) COMP.
018200     05      C3-RAND-LIMIT       PIC S9(03) COMP.
018300     05      C3-RAND-N           PIC S9(03) COMP.
018400     05      C3-STIDX            PIC S9(03) COMP.
018500     05      C3-PRIOR-DAY        PIC S9(03) COMP.
018600     05      C4-YEAR             PIC S9(04) COMP.
018700     05      C5-ITER             PIC S9(05) COMP.
018800     05      C5-NOIMP            PIC S9(05) COMP.
018900     05      C9-TOTAL-ASSIGN     PIC S9(09) COMP.
019000     05      C9-TOTAL-OFF        PIC S9(09) COMP.
019100     05      C9-TOTAL-DAY        PIC S9(09) COMP.
019200     05      C9-TOTAL-EVE        PIC S9(09) COMP.
019300     05      C9-TOTAL-NIGHT      PIC S9(09) COMP.
019400     05      C9-LCG-QUOT         PIC S9(09) COMP.
019500     05      C18-LCG-SEED        PIC S9(18) COMP.
019600     05      C18-LCG-TEMP        PIC S9(18) COMP.
019700     05      C4-X.
019800         10                      PIC X VALUE LOW-VALUE.
019900         10  C4-X2               PIC X.
020000     05      C4-NUM REDEFINES C4-X
020100                                 PIC S9(04) COMP.
020200*--------------------------------------------------------------------*
020300* Display-Felder: Praefix D
020400*--------------------------------------------------------------------*
020500 01          DISPLAY-FELDER.
020600     05      D-NUM1              PIC 9.
020700     05      D-NUM2               PIC 9(02).
020800     05      D-NUM3              PIC 9(03).
020900     05      D-NUM4              PIC -9(04).
021000     05      D-YEAR4             PIC 9(04).
021100*--------------------------------------------------------------------*
021200* Felder mit konstantem Inhalt: Praefix K
021300*--------------------------------------------------------------------*
021400 01          KONSTANTE-FELDER.
021500     05      K-MODUL             PIC X(08)     VALUE "SCHGEN0O".
021600     05      K-VERSION-DATE      PIC X(10)     VALUE "2023-11-02".
021700     05      K-SHIFT-DAY         PIC 9(01)     VALUE 1.
021800     05      K-SHIFT-EVENING     PIC 9(01)     VALUE 2.
021900     05      K-SHIFT-NIGHT       PIC 9(01)     VALUE 3.
022000     05      K-SHIFT-OFF         PIC 9(01)     VALUE 4.
022100     05      K-WD-DAY-TGT        PIC 9(02)     VALUE 3.
022200     05      K-WD-EVE-TGT        PIC 9(02)     VALUE 2.
022300     05      K-WD-NGT-TGT        PIC 9(02)     VALUE 2.
022400     05      K-WE-DAY-TGT        PIC 9(02)     VALUE 2.
022500     05      K-WE-EVE-TGT        PIC 9(02)     VALUE 2.
022600     05      K-WE-NGT-TGT        PIC 9(02)     VALUE 2.
022700     05      K-MAX-CONSEC        PIC 9(02)     VALUE 4.
022800     05      K-LCG-MULT          PIC 9(09)     VALUE 31821.
022900     05      K-LCG-INCR          PIC 9(09)     VALUE 13849.
023000     05      K-LCG-MOD           PIC 9(09)     VALUE 1000000000.
023100     05      K-TEMP-START        PIC 9(03)V99  VALUE 120.00.
023200     05      K-COOL-FACTOR       PIC 9(01)V999 VALUE 0.985.
023300     05      K-TEMP-MIN          PIC 9(01)V99  VALUE 0.10.
023400     05      K-EXP-CUTOFF        PIC 9(02)V9   VALUE 9.0.
023500     05      K-MAX-ITER          PIC 9(05)     VALUE 10000.
023600     05      K-RESET-ITER        PIC 9(04)     VALUE 1200.
023700     05      K-COV-WT            PIC 9(03)     VALUE 500.
023800     05      K-RULE-WT           PIC 9(04)     VALUE 2000.
023900     05      K-CONSEC-WT         PIC 9(03)     VALUE 250.
024000     05      K-OFFDEV-WT         PIC 9(02)     VALUE 60.
024100     05      K-OFFBAL-WT         PIC 9(02)     VALUE 20.
024200     05      K-SHBAL-WT          PIC 9(02)     VALUE 10.
024300     05      FILLER              PIC X(02).
024400*----------------------------------------------------------------*
024500* Conditional-Felder
024600*----------------------------------------------------------------*
024700 01          SCHALTER.
024800     05      PRG-STATUS          PIC 9         VALUE ZERO.
024900         88  PRG-OK                             VALUE ZERO.
025000         88  PRG-NOK                            VALUE 1 THRU 9.
025100         88  PRG-ABBRUCH                        VALUE 9.
025200     05      FILE-STATUS         PIC X(02)     VALUE "00".
025300         88  FILE-OK                            VALUE "00".
025400         88  FILE-NOK                           VALUE "01" THRU "99".
025500     05      REC-STAT REDEFINES FILE-STATUS.
025600         10  FILE-STATUS1        PIC X.
025700             88  FILE-EOF                        VALUE "1".
025800             88  FILE-INVALID                    VALUE "2".
025900         10                      PIC X.
026000     05      WEEKEND-FLAG        PIC 9         VALUE ZERO.
026100         88  IS-WEEKEND-OR-HOLIDAY              VALUE 1.
026200         88  IS-WEEKDAY                         VALUE ZERO.
026300     05      ACCEPT-FLAG         PIC 9         VALUE ZERO.
026400         88  MOVE-ACCEPTED                      VALUE 1.
026500         88  MOVE-REJECTED                       VALUE ZERO.
026600     05      RULE-OK-FLAG        PIC 9         VALUE ZERO.
026700         88  PLACEMENT-ALLOWED                  VALUE 1.
026800         88  PLACEMENT-BARRED                   VALUE ZERO.
026900     05      HOLIDAY-FLAG        PIC 9         VALUE ZERO.
027000         88  HOLIDAY-TODAY                       VALUE 1.
027100         88  NOT-HOLIDAY-TODAY                   VALUE ZERO.
027200     05      FILLER              PIC X(02).
027300*--------------------------------------------------------------------*
027400* Arbeitsfelder: Praefix W
027500*--------------------------------------------------------------------*
027600 01          WORK-FELDER.
027700     05      W-TARGET-DAY        PIC 9(02).
027800     05      W-TARGET-EVE        PIC 9(02).
027900     05      W-TARGET-NGT        PIC 9(02).
028000     05      W-TARGET-ANY        PIC 9(02).
028100     05      W-PREV1             PIC 9(01).
028200     05      W-PREV2             PIC 9(01).
028300     05      W-NEW-SHIFT         PIC 9(01).
028400     05      W-CUR-SCORE         PIC S9(07)V99.
028500     05      W-NEW-SCORE         PIC S9(07)V99.
028600     05      W-BEST-SCORE        PIC S9(07)V99.
028700     05      W-DELTA             PIC S9(07)V99.
028800     05      W-TEMP              PIC S9(03)V99.
028900     05      W-PROB              PIC S9(05)V9999.
029000     05      W-RAND-FRAC         PIC S9(01)V9999.
029100     05      W-EXP-X             PIC S9(08)V9999.
029200     05      W-EXP-SUM           PIC S9(05)V9999.
029300     05      W-EXP-TERM          PIC S9(05)V9999.
029400     05      W-OFF-TARGET        PIC S9(03)V99.
029500     05      W-OFF-DIFF          PIC S9(05)V99.
029600     05      W-SAVE-G1           PIC 9(01).
029700     05      W-SAVE-G2           PIC 9(01).
029800     05      W-SAVE-DAY          PIC S9(03) COMP.
029900     05      W-SAVE-E1           PIC S9(03) COMP.
030000     05      W-SAVE-E2           PIC S9(03) COMP.
030100     05      W-DATE-YYYYMMDD     PIC 9(08).
030200     05      W-DATE-CCYY REDEFINES W-DATE-YYYYMMDD.
030300         10  W-DATE-YEAR         PIC 9(04).
030400         10  W-DATE-MONTH        PIC 9(02).
030500         10  W-DATE-DAY          PIC 9(02).
030600     05      W-ZELLER-Y          PIC S9(04) COMP.
030700     05      W-ZELLER-M          PIC S9(02) COMP.
030800     05      W-ZELLER-K          PIC S9(02) COMP.
030900     05      W-ZELLER-J          PIC S9(02) COMP.
031000     05      W-ZELLER-H          PIC S9(04) COMP.
031100     05      W-SUM               PIC S9(07)V99.
031200     05      W-SUMSQ             PIC S9(09)V99.
031300     05      W-MEAN              PIC S9(05)V99.
031400     05      W-VARIANCE          PIC S9(09)V9999.
031500     05      W-STDEV             PIC S9(05)V9999.
031600     05      W-D124-SEL          PIC 9(01)     COMP.
031700     05      W-SHBAL-CNT         PIC S9(05)V99.
031800*--------------------------------------------------------------------*
031900* Dauerhafte Tabellen, geladen beim Vorlauf
032000*--------------------------------------------------------------------*
032100 01          EMP-TABLE.
032200     05      EMP-ENTRY           OCCURS 200 TIMES
032300                                  INDEXED BY EMP-IDX.
032400         10  EMP-ID              PIC 9(09).
032500         10  EMP-NAME            PIC X(40).
032600         10  EMP-ROLE            PIC X(20).
032700         10  EMP-NIGHT-AVAIL     PIC X(01).
032800             88  EMP-NIGHT-ELIGIBLE          VALUE "Y".
032900         10  EMP-MAX-WEEKLY-HRS  PIC 9(03).
033000         10  EMP-OFF-COUNT       PIC S9(03) COMP.
033100         10  EMP-DAY-COUNT       PIC S9(03) COMP.
033200         10  EMP-EVE-COUNT       PIC S9(03) COMP.
033300         10  EMP-NIGHT-COUNT     PIC S9(03) COMP.
033400         10  FILLER              PIC X(02).
033500*
033600 01          SHIFT-TYPE-TABLE.
033700     05      ST-ENTRY            OCCURS 4 TIMES
033800                                  INDEXED BY ST-IDX.
033900         10  ST-ID               PIC 9(01).
034000         10  ST-NAME             PIC X(10).
034100         10  ST-START-TIME       PIC 9(04).
034200         10  ST-END-TIME         PIC 9(04).
034300         10  FILLER              PIC X(06).
034400*
034500 01          HOLIDAY-TABLE.
034600     05      HOL-ENTRY           OCCURS 31 TIMES
034700                                  INDEXED BY HOL-IDX.
034800         10  HOL-DATE            PIC 9(08).
034900*
035000 01          ASSIGN-GRID.
035100     05      GRID-DAY            OCCURS 31 TIMES
035200                                  INDEXED BY GD-IDX.
035300         10  GRID-EMP            OCCURS 200 TIMES
035400                                  INDEXED BY GE-IDX
035500                                  PIC 9(01).
035600         10  FILLER              PIC X(01).
035700*
035800 01          BEST-GRID.
035900     05      BEST-GRID-DAY       OCCURS 31 TIMES
036000                                  INDEXED BY BD-IDX.
036100         10  BEST-GRID-EMP       OCCURS 200 TIMES
036200                                  INDEXED BY BE-IDX
036300                                  PIC 9(01).
036400         10  FILLER              PIC X(01).
036500*--------------------------------------------------------------------*
036600* Report-Zeile fuer den Laufabschluss-Report
036700*--------------------------------------------------------------------*
036800 01          REPORT-LINE.
036900     05      RL-YRMO             PIC X(07).
037000     05      FILLER              PIC X(02).
037100     05      RL-EMPCNT           PIC ZZZ9.
037200     05      FILLER              PIC X(02).
037300     05      RL-TOTASSIGN        PIC ZZZZZ9.
037400     05      FILLER              PIC X(02).
037500     05      RL-TOTOFF           PIC ZZZZZ9.
037600     05      FILLER              PIC X(02).
037700     05      RL-TOTDAY           PIC ZZZZZ9.
037800     05      FILLER              PIC X(02).
037900     05      RL-TOTEVE           PIC ZZZZZ9.
038000     05      FILLER              PIC X(02).
038100     05      RL-TOTNGT           PIC ZZZZZ9.
038200     05      FILLER              PIC X(02).
038300     05      RL-UNMET            PIC ZZZ9.
038400     05      FILLER              PIC X(02).
038500     05      RL-SCORE            PIC -ZZZZZZ9.99.
038600     05      FILLER              PIC X(02).
038700*--------------------------------------------------------------------*
038800* Parameter fuer Untermodulaufruf RULCHK0M
038900*--------------------------------------------------------------------*
039000     COPY RULCK0C.
039100*
039200 PROCEDURE DIVISION.
039300******************************************************************
039400* Steuerungs-Section
039500******************************************************************
039600 A100-STEUERUNG SECTION.
039700 A100-00.
039800     IF  SHOW-VERSION
039900         DISPLAY K-MODUL " vom: " K-VERSION-DATE
040000         STOP RUN
040100     END-IF
040200*
040300     PERFORM B000-VORLAUF
040400     IF  PRG-ABBRUCH
040500         CONTINUE
040600     ELSE
040700         PERFORM B100-VERARBEITUNG
040800     END-IF
040900     PERFORM B090-ENDE
041000     STOP RUN
041100     .
041200 A100-99.
041300     EXIT.
041400******************************************************************
041500* Vorlauf - Tabellen laden, Monat berechnen
041600******************************************************************
041700 B000-VORLAUF SECTION.
041800 B000-00.
041900     PERFORM C000-INIT
042000     PERFORM C100-LOAD-TABLES
042100     IF  PRG-ABBRUCH
042200         EXIT SECTION
042300     END-IF
042400     PERFORM C110-CALC-MONTH
042500     .
042600 B000-99.
042700     EXIT.
042800******************************************************************
042900* Ende
043000******************************************************************
043100 B090-ENDE SECTION.
043200 B090-00.
043300     IF  PRG-ABBRUCH
043400         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
043500     END-IF
043600     .
043700 B090-99.
043800     EXIT.
043900******************************************************************
044000* Verarbeitung - Aufbau, Verbesserung, Reparatur, Schreiben,
044100* Report
044200******************************************************************
044300 B100-VERARBEITUNG SECTION.
044400 B100-00.
044500     PERFORM C200-BUILD-MONTH
044600     MOVE ASSIGN-GRID TO BEST-GRID
044700     PERFORM D120-SCORE-GRID
044800     MOVE W-NEW-SCORE TO W-CUR-SCORE
044900     MOVE W-NEW-SCORE TO W-BEST-SCORE
045000     PERFORM D100-IMPROVE
045100     PERFORM E100-REPAIR-PASS
045200     PERFORM F100-WRITE-MONTH
045300     PERFORM G100-PRINT-REPORT
045400     .
045500 B100-99.
045600     EXIT.
045700******************************************************************
045800* Initialisierung von Feldern und Strukturen
045900******************************************************************
046000 C000-INIT SECTION.
046100 C000-00.
046200     INITIALIZE COMP-FELDER
046300                WORK-FELDER
046400                EMP-TABLE
046500                SHIFT-TYPE-TABLE
046600                HOLIDAY-TABLE
046700                ASSIGN-GRID
046800                BEST-GRID
046900     SET PRG-OK        TO TRUE
047000     SET IS-WEEKDAY    TO TRUE
047100     MOVE 19731107      TO C18-LCG-SEED
047200     .
047300 C000-99.
047400     EXIT.
047500******************************************************************
047600* Laden der Stammdaten- und Steuerungsdateien
047700******************************************************************
047800 C100-LOAD-TABLES SECTION.
047900 C100-00.
048000     PERFORM C101-LOAD-REQUEST
048100     IF  PRG-ABBRUCH
048200         EXIT SECTION
048300     END-IF
048400     PERFORM C102-LOAD-HOLIDAYS
048500     PERFORM C103-LOAD-EMPLOYEES
048600     PERFORM C104-LOAD-SHIFT-TYPES
048700     .
048800 C100-99.
048900     EXIT.
049000******************************************************************
049100* Lesen des Lauf-Steuerungssatzes (Jahr/Monat/Personalliste)
049200******************************************************************
049300 C101-LOAD-REQUEST SECTION.
049400 C101-00.
049500     OPEN INPUT SCHEDULE-REQUEST-FILE
049600     IF  FILE-NOK
049700         DISPLAY "SCHEDULE-REQUEST-FILE OPEN FEHLER " FILE-STATUS
049800         SET PRG-ABBRUCH TO TRUE
049900         EXIT SECTION
050000     END-IF
050100*
050200     READ SCHEDULE-REQUEST-FILE
050300         AT END SET FILE-EOF TO TRUE
050400     END-READ
050500     IF  FILE-EOF
050600         DISPLAY "SCHEDULE-REQUEST-FILE LEER"
050700         SET PRG-ABBRUCH TO TRUE
050800         CLOSE SCHEDULE-REQUEST-FILE
050900         EXIT SECTION
051000     END-IF
051100     MOVE REQ-YEAR            TO C4-YEAR
051200     MOVE REQ-MONTH           TO C2-MONTH
051300     MOVE REQ-EMP-COUNT       TO C3-EMP-COUNT
051400*
051500     PERFORM C101L-READ-EMP THRU C101L-READ-EMP-EXIT
051600               VARYING C3-I1 FROM 1 BY 1
051700               UNTIL C3-I1 > C3-EMP-COUNT
051800                  OR PRG-ABBRUCH
051900     CLOSE SCHEDULE-REQUEST-FILE
052000     .
052100 C101-99.
052200     EXIT.
052300 C101L-READ-EMP.
052400     READ SCHEDULE-REQUEST-FILE
052500         AT END SET FILE-EOF TO TRUE
052600     END-READ
052700     IF  FILE-EOF
052800         DISPLAY "SCHEDULE-REQUEST-FILE ZU KURZ"
052900         SET PRG-ABBRUCH TO TRUE
053000     ELSE
053100         SET EMP-IDX TO C3-I1
053200         MOVE REQ-LINE-EMP-ID  TO EMP-ID (EMP-IDX)
053300     END-IF
053400     .
053500 C101L-READ-EMP-EXIT.
053600     EXIT.
053700******************************************************************
053800* Lesen der Feiertagsdatei
053900******************************************************************
054000 C102-LOAD-HOLIDAYS SECTION.
054100 C102-00.
054200     MOVE ZERO TO C2-HOLCNT
054300     OPEN INPUT HOLIDAY-FILE
054400     IF  FILE-NOK
054500         DISPLAY "HOLIDAY-FILE OPEN FEHLER " FILE-STATUS
054600         EXIT SECTION
054700     END-IF
054800*
054900     READ HOLIDAY-FILE
055000         AT END SET FILE-EOF TO TRUE
055100     END-READ
055200     .
055300 C102-10.
055400     IF  FILE-EOF
055500     OR  C2-HOLCNT = 31
055600         GO TO C102-90
055700     END-IF
055800     ADD 1 TO C2-HOLCNT
055900     SET HOL-IDX TO C2-HOLCNT
056000     MOVE HOL-DATE OF HOLIDAY-RECORD TO HOL-DATE (HOL-IDX)
056100     READ HOLIDAY-FILE
056200         AT END SET FILE-EOF TO TRUE
056300     END-READ
056400     GO TO C102-10
056500     .
056600 C102-90.
056700     CLOSE HOLIDAY-FILE
056800     .
056900 C102-99.
057000     EXIT.
057100******************************************************************
057200* Lesen des Personalstamms
057300******************************************************************
057400 C103-LOAD-EMPLOYEES SECTION.
057500 C103-00.
057600     OPEN INPUT EMPLOYEE-FILE
057700     IF  FILE-NOK
057800         DISPLAY "EMPLOYEE-FILE OPEN FEHLER " FILE-STATUS
057900         SET PRG-ABBRUCH TO TRUE
058000         EXIT SECTION
058100     END-IF
058200*
058300     READ EMPLOYEE-FILE
058400         AT END SET FILE-EOF TO TRUE
058500     END-READ
058600     .
058700 C103-10.
058800     IF  FILE-EOF
058900         GO TO C103-90
059000     END-IF
059100     PERFORM C103-MATCH-ROSTER
059200     READ EMPLOYEE-FILE
059300         AT END SET FILE-EOF TO TRUE
059400     END-READ
059500     GO TO C103-10
059600     .
059700 C103-90.
059800     CLOSE EMPLOYEE-FILE
059900     .
060000 C103-99.
060100     EXIT.
060200******************************************************************
060300* Ein Personalstammsatz auf der Rosterliste nachtragen
060400******************************************************************
060500 C103-MATCH-ROSTER SECTION.
060600 C103M-00.
060700     MOVE ZERO TO RULE-OK-FLAG
060800     MOVE 1 TO C3-I1
060900     .
061000 C103M-10.
061100     IF  C3-I1 > C3-EMP-COUNT
061200     OR  PLACEMENT-ALLOWED
061300         GO TO C103M-90
061400     END-IF
061500     SET EMP-IDX TO C3-I1
061600     IF  EMP-ID (EMP-IDX) = EMP-ID OF EMPLOYEE-RECORD
061700         MOVE EMP-NAME OF EMPLOYEE-RECORD
061800                                   TO EMP-NAME (EMP-IDX)
061900         MOVE EMP-ROLE OF EMPLOYEE-RECORD
062000                                   TO EMP-ROLE (EMP-IDX)
062100         MOVE EMP-NIGHT-AVAIL OF EMPLOYEE-RECORD
062200                                   TO EMP-NIGHT-AVAIL (EMP-IDX)
062300         MOVE EMP-MAX-WEEKLY-HRS OF EMPLOYEE-RECORD
062400                                   TO EMP-MAX-WEEKLY-HRS (EMP-IDX)
062500         SET PLACEMENT-ALLOWED TO TRUE
062600     END-IF
062700     ADD 1 TO C3-I1
062800     GO TO C103M-10
062900     .
063000 C103M-90.
063100     CONTINUE
063200     .
063300 C103M-99.
063400     EXIT.
063500******************************************************************
063600* Lesen der Schichtarten-Referenztabelle (4 feste Zeilen)
063700******************************************************************
063800 C104-LOAD-SHIFT-TYPES SECTION.
063900 C104-00.
064000     OPEN INPUT SHIFT-TYPE-FILE
064100     IF  FILE-NOK
064200         DISPLAY "SHIFT-TYPE-FILE OPEN FEHLER " FILE-STATUS
064300         SET PRG-ABBRUCH TO TRUE
064400         EXIT SECTION
064500     END-IF
064600*
064700     MOVE ZERO TO C3-STIDX
064800     READ SHIFT-TYPE-FILE
064900         AT END SET FILE-EOF TO TRUE
065000     END-READ
065100     .
065200 C104-10.
065300     IF  FILE-EOF
065400     OR  C3-STIDX = 4
065500         GO TO C104-90
065600     END-IF
065700     ADD 1 TO C3-STIDX
065800     SET ST-IDX TO C3-STIDX
065900     MOVE ST-ID OF SHIFT-TYPE-RECORD   TO ST-ID (ST-IDX)
066000     MOVE ST-NAME OF SHIFT-TYPE-RECORD TO ST-NAME (ST-IDX)
066100     MOVE ST-START-TIME OF SHIFT-TYPE-RECORD
066200                                   TO ST-START-TIME (ST-IDX)
066300     MOVE ST-END-TIME OF SHIFT-TYPE-RECORD
066400                                   TO ST-END-TIME (ST-IDX)
066500     READ SHIFT-TYPE-FILE
066600         AT END SET FILE-EOF TO TRUE
066700     END-READ
066800     GO TO C104-10
066900     .
067000 C104-90.
067100     CLOSE SHIFT-TYPE-FILE
067200     .
067300 C104-99.
067400     EXIT.
067500******************************************************************
067600* Tage im Monat und FREI-Zieltage pro Mitarbeiter berechnen
067700******************************************************************
067800 C110-CALC-MONTH SECTION.
067900 C110-00.
068000     EVALUATE C2-MONTH
068100         WHEN 1  MOVE 31 TO C3-DAYS-IN-MONTH
068200         WHEN 2  PERFORM C111-CALC-FEB-DAYS
068300         WHEN 3  MOVE 31 TO C3-DAYS-IN-MONTH
068400         WHEN 4  MOVE 30 TO C3-DAYS-IN-MONTH
068500         WHEN 5  MOVE 31 TO C3-DAYS-IN-MONTH
068600         WHEN 6  MOVE 30 TO C3-DAYS-IN-MONTH
068700         WHEN 7  MOVE 31 TO C3-DAYS-IN-MONTH
068800         WHEN 8  MOVE 31 TO C3-DAYS-IN-MONTH
068900         WHEN 9  MOVE 30 TO C3-DAYS-IN-MONTH
069000         WHEN 10 MOVE 31 TO C3-DAYS-IN-MONTH
069100         WHEN 11 MOVE 30 TO C3-DAYS-IN-MONTH
069200         WHEN 12 MOVE 31 TO C3-DAYS-IN-MONTH
069300     END-EVALUATE
069400*
069500*      FREI-Zieltage = Tage-im-Monat * (10/30), unrundend
069600     COMPUTE W-OFF-TARGET ROUNDED =
069700             C3-DAYS-IN-MONTH * 10 / 30
069800     .
069900 C110-99.
070000     EXIT.
070100******************************************************************
070200* Schaltjahr-Pruefung fuer Februar
070300******************************************************************
070400 C111-CALC-FEB-DAYS SECTION.
070500 C111-00.
070600     MOVE 28 TO C3-DAYS-IN-MONTH
070700     DIVIDE C4-YEAR BY 4 GIVING C9-LCG-QUOT
070800                          REMAINDER C3-RAND-N
070900     IF  C3-RAND-N = ZERO
071000         MOVE 29 TO C3-DAYS-IN-MONTH
071100         DIVIDE C4-YEAR BY 100 GIVING C9-LCG-QUOT
071200                               REMAINDER C3-RAND-N
071300         IF  C3-RAND-N = ZERO
071400             MOVE 28 TO C3-DAYS-IN-MONTH
071500             DIVIDE C4-YEAR BY 400 GIVING C9-LCG-QUOT
071600                                   REMAINDER C3-RAND-N
071700             IF  C3-RAND-N = ZERO
071800                 MOVE 29 TO C3-DAYS-IN-MONTH
071900             END-IF
072000         END-IF
072100     END-IF
072200     .
072300 C111-99.
072400     EXIT.
072500******************************************************************
072600* Wochentag bestimmen (Zellers Kongruenz) - liefert C2-DOW
072700* 0=Samstag 1=Sonntag 2=Montag ... 6=Freitag
072800******************************************************************
072900 C120-CALC-DOW SECTION.
073000 C120-00.
073100     MOVE W-DATE-YEAR  TO W-ZELLER-Y
073200     MOVE W-DATE-MONTH TO W-ZELLER-M
073300     IF  W-ZELLER-M < 3
073400         ADD  12 TO W-ZELLER-M
073500         SUBTRACT 1 FROM W-ZELLER-Y
073600     END-IF
073700     DIVIDE W-ZELLER-Y BY 100 GIVING W-ZELLER-J
073800                              REMAINDER W-ZELLER-K
073900     COMPUTE W-ZELLER-H =
074000             W-DATE-DAY
074100           + ((13 * (W-ZELLER-M + 1)) / 5)
074200           +  W-ZELLER-K
074300           + (W-ZELLER-K / 4)
074400           + (W-ZELLER-J / 4)
074500           + (5 * W-ZELLER-J)
074600     DIVIDE W-ZELLER-H BY 7 GIVING C9-LCG-QUOT
074700                            REMAINDER C2-DOW
074800     .
074900 C120-99.
075000     EXIT.
075100******************************************************************
075200* Aufbau des Gesamtmonats - Tag fuer Tag
075300******************************************************************
075400 C200-BUILD-MONTH SECTION.
075500 C200-00.
075600     PERFORM C200L-ONE-DAY THRU C200L-ONE-DAY-EXIT
075700               VARYING C2-DAY FROM 1 BY 1
075800               UNTIL C2-DAY > C3-DAYS-IN-MONTH
075900     .
076000 C200-99.
076100     EXIT.
076200 C200L-ONE-DAY.
076300     SET GD-IDX TO C2-DAY
076400     MOVE C4-YEAR  TO W-DATE-YEAR
076500     MOVE C2-MONTH TO W-DATE-MONTH
076600     MOVE C2-DAY   TO W-DATE-DAY
076700     PERFORM C120-CALC-DOW
076800     PERFORM C215-CHECK-HOLIDAY
076900     IF  C2-DOW = 0 OR C2-DOW = 1 OR HOLIDAY-TODAY
077000         SET IS-WEEKEND-OR-HOLIDAY TO TRUE
077100         MOVE K-WE-DAY-TGT TO W-TARGET-DAY
077200         MOVE K-WE-EVE-TGT TO W-TARGET-EVE
077300         MOVE K-WE-NGT-TGT TO W-TARGET-NGT
077400     ELSE
077500         SET IS-WEEKDAY TO TRUE
077600         MOVE K-WD-DAY-TGT TO W-TARGET-DAY
077700         MOVE K-WD-EVE-TGT TO W-TARGET-EVE
077800         MOVE K-WD-NGT-TGT TO W-TARGET-NGT
077900     END-IF
078000     PERFORM C210-BUILD-DAY
078100     .
078200 C200L-ONE-DAY-EXIT.
078300     EXIT.
078400******************************************************************
078500* Aufbau eines Tages - zuerst alle FREI, dann NACHT, SPAET, TAG
078600* in Rosterreihenfolge unter Beachtung der harten Regeln
078700******************************************************************
078800 C210-BUILD-DAY SECTION.
078900 C210-00.
079000     PERFORM C210L-SET-OFF THRU C210L-SET-OFF-EXIT
079100               VARYING GE-IDX FROM 1 BY 1
079200               UNTIL GE-IDX > C3-EMP-COUNT
079300     MOVE K-SHIFT-NIGHT TO C1-CURR-SHIFT
079400     MOVE W-TARGET-NGT TO C3-NEED
079500     PERFORM C220-FILL-SHIFT
079600     PERFORM C230-FORCE-FILL
079700     MOVE K-SHIFT-EVENING TO C1-CURR-SHIFT
079800     MOVE W-TARGET-EVE TO C3-NEED
079900     PERFORM C220-FILL-SHIFT
080000     PERFORM C230-FORCE-FILL
080100     MOVE K-SHIFT-DAY TO C1-CURR-SHIFT
080200     MOVE W-TARGET-DAY TO C3-NEED
080300     PERFORM C220-FILL-SHIFT
080400     PERFORM C230-FORCE-FILL
080500     .
080600 C210-99.
080700     EXIT.
080800 C210L-SET-OFF.
080900     MOVE K-SHIFT-OFF TO GRID-EMP (GD-IDX GE-IDX)
081000     .
081100 C210L-SET-OFF-EXIT.
081200     EXIT.
081300******************************************************************
081400* Pruefung ob das aktuelle Datum ein Feiertag ist
081500******************************************************************
081600 C215-CHECK-HOLIDAY SECTION.
081700 C215-00.
081800     SET NOT-HOLIDAY-TODAY TO TRUE
081900     PERFORM C215L-MATCH THRU C215L-MATCH-EXIT
082000               VARYING HOL-IDX FROM 1 BY 1
082100               UNTIL HOL-IDX > C2-HOLCNT
082200     .
082300 C215-99.
082400     EXIT.
082500 C215L-MATCH.
082600     IF  HOL-DATE (HOL-IDX) = W-DATE-YYYYMMDD
082700         SET HOLIDAY-TODAY TO TRUE
082800     END-IF
082900     .
083000 C215L-MATCH-EXIT.
083100     EXIT.
083200******************************************************************
083300* Eine Schichtart fuer den laufenden Tag besetzen - welche Schicht
083400* das ist, stellt der Aufrufer C210-BUILD-DAY VOR dem PERFORM in
083500* C1-CURR-SHIFT bereit (NICHT mehr aus C3-NEED abgeleitet - bei
083600* gleichen Zielwerten SPAET=NACHT bzw. TAG=SPAET=NACHT war die
083700* alte Ableitung mehrdeutig, HNSS-191), Rosterreihenfolge, harte
083800* Regeln
083900******************************************************************
084000 C220-FILL-SHIFT SECTION.
084100 C220-00.
084200     MOVE ZERO TO C3-I1
084300     PERFORM C220L-TRY-EMP THRU C220L-TRY-EMP-EXIT
084400               VARYING GE-IDX FROM 1 BY 1
084500               UNTIL GE-IDX > C3-EMP-COUNT
084600                  OR C3-NEED = ZERO
084700     .
084800 C220-99.
084900     EXIT.
085000 C220L-TRY-EMP.
085100     IF  GRID-EMP (GD-IDX GE-IDX) NOT = K-SHIFT-OFF
085200         GO TO C220L-TRY-EMP-EXIT
085300     END-IF
085400     IF  C1-CURR-SHIFT = K-SHIFT-NIGHT
085500     AND NOT EMP-NIGHT-ELIGIBLE (GE-IDX)
085600         GO TO C220L-TRY-EMP-EXIT
085700     END-IF
085800     PERFORM C225-GET-PRIOR-TWO
085900     MOVE W-PREV1        TO RCL-PREV1
086000     MOVE W-PREV2        TO RCL-PREV2
086100     MOVE C1-CURR-SHIFT  TO RCL-NEW-SHIFT
086200     CALL "RULCHK0M" USING RULE-CHECK-LINK
086300     IF  RCL-VALID
086400         MOVE C1-CURR-SHIFT TO GRID-EMP (GD-IDX GE-IDX)
086500         SUBTRACT 1 FROM C3-NEED
086600     END-IF
086700     .
086800 C220L-TRY-EMP-EXIT.
086900     EXIT.
087000******************************************************************
087100* Restbedarf nach C220-FILL-SHIFT zwangsweise besetzen - FREI-
087200* Mitarbeiter in Rosterreihenfolge, harte Regeln NICHT geprueft,
087300* spaeter von E100-REPAIR-PASS korrigiert (siehe Programmablauf
087400* Schritt 3c)
087500******************************************************************
087600 C230-FORCE-FILL SECTION.
087700 C230-00.
087800     PERFORM C230L-TRY-EMP THRU C230L-TRY-EMP-EXIT
087900               VARYING GE-IDX FROM 1 BY 1
088000               UNTIL GE-IDX > C3-EMP-COUNT
088100                  OR C3-NEED = ZERO
088200     .
088300 C230-99.
088400     EXIT.
088500 C230L-TRY-EMP.
088600     IF  GRID-EMP (GD-IDX GE-IDX) NOT = K-SHIFT-OFF
088700         GO TO C230L-TRY-EMP-EXIT
088800     END-IF
088900     IF  C1-CURR-SHIFT = K-SHIFT-NIGHT
089000     AND NOT EMP-NIGHT-ELIGIBLE (GE-IDX)
089100         GO TO C230L-TRY-EMP-EXIT
089200     END-IF
089300     MOVE C1-CURR-SHIFT TO GRID-EMP (GD-IDX GE-IDX)
089400     SUBTRACT 1 FROM C3-NEED
089500     .
089600 C230L-TRY-EMP-EXIT.
089700     EXIT.
089800******************************************************************
089900* Die beiden Vortage eines Mitarbeiters fuer RULCHK0M ermitteln
090000******************************************************************
090100 C225-GET-PRIOR-TWO SECTION.
090200 C225-00.
090300     MOVE K-SHIFT-OFF TO W-PREV1
090400     MOVE K-SHIFT-OFF TO W-PREV2
090500     SET C3-PRIOR-DAY TO GD-IDX
090600     IF  C3-PRIOR-DAY > 1
090700         SUBTRACT 1 FROM C3-PRIOR-DAY
090800         MOVE GRID-EMP (C3-PRIOR-DAY GE-IDX) TO W-PREV1
090900     END-IF
091000     SET C3-PRIOR-DAY TO GD-IDX
091100     IF  C3-PRIOR-DAY > 2
091200         SUBTRACT 2 FROM C3-PRIOR-DAY
091300         MOVE GRID-EMP (C3-PRIOR-DAY GE-IDX) TO W-PREV2
091400     END-IF
091500     .
091600 C225-99.
091700     EXIT.
091800******************************************************************
091900* LCG-Zufallsgenerator weiterschalten
092000******************************************************************
092100 C900-NEXT-RANDOM SECTION.
092200 C900-00.
092300     COMPUTE C18-LCG-TEMP =
092400             C18-LCG-SEED * K-LCG-MULT + K-LCG-INCR
092500     DIVIDE C18-LCG-TEMP BY K-LCG-MOD
092600            GIVING C9-LCG-QUOT
092700            REMAINDER C18-LCG-SEED
092800     .
092900 C900-99.
093000     EXIT.
093100******************************************************************
093200* Zufallszahl 0 .. C3-RAND-LIMIT - 1 liefern (C3-RAND-N)
093300******************************************************************
093400 C910-RANDOM-RANGE SECTION.
093500 C910-00.
093600     PERFORM C900-NEXT-RANDOM
093700     DIVIDE C18-LCG-SEED BY C3-RAND-LIMIT
093800            GIVING C9-LCG-QUOT
093900            REMAINDER C3-RAND-N
094000     .
094100 C910-99.
094200     EXIT.
094300******************************************************************
094400* Lokale Suche - Simulated Annealing
094500******************************************************************
094600 D100-IMPROVE SECTION.
094700 D100-00.
094800     MOVE K-TEMP-START TO W-TEMP
094900     MOVE ZERO         TO C5-NOIMP
095000     PERFORM D100L-ONE-ITER THRU D100L-ONE-ITER-EXIT
095100               VARYING C5-ITER FROM 1 BY 1
095200               UNTIL C5-ITER > K-MAX-ITER
095300                  OR W-TEMP NOT > K-TEMP-MIN
095400     MOVE BEST-GRID TO ASSIGN-GRID
095500     .
095600 D100-99.
095700     EXIT.
095800 D100L-ONE-ITER.
095900     PERFORM D110-PERTURB
096000     PERFORM D120-SCORE-GRID
096100     COMPUTE W-DELTA = W-NEW-SCORE - W-CUR-SCORE
096200     PERFORM D130-ACCEPT-TEST
096300     IF  MOVE-ACCEPTED
096400         MOVE W-NEW-SCORE TO W-CUR-SCORE
096500         IF  W-NEW-SCORE < W-BEST-SCORE
096600             MOVE W-NEW-SCORE TO W-BEST-SCORE
096700             MOVE ASSIGN-GRID TO BEST-GRID
096800             MOVE ZERO TO C5-NOIMP
096900         ELSE
097000             ADD 1 TO C5-NOIMP
097100         END-IF
097200     ELSE
097300         PERFORM D116-RESTORE-CELLS
097400         ADD 1 TO C5-NOIMP
097500     END-IF
097600     COMPUTE W-TEMP = W-TEMP * K-COOL-FACTOR
097700     IF  C5-NOIMP > K-RESET-ITER
097800         MOVE K-TEMP-START TO W-TEMP
097900         MOVE ZERO TO C5-NOIMP
098000     END-IF
098100     .
098200 D100L-ONE-ITER-EXIT.
098300     EXIT.
098400******************************************************************
098500* Einen Zug vorschlagen - entweder zwei Mitarbeiter an einem
098600* Tag vertauschen, oder einem Mitarbeiter eine neue Schicht
098700* zuweisen. C1-PERT-TYPE per Zufall 1 oder 2.
098800******************************************************************
098900 D110-PERTURB SECTION.
099000 D110-00.
099100     MOVE C3-DAYS-IN-MONTH TO C3-RAND-LIMIT
099200     PERFORM C910-RANDOM-RANGE
099300     ADD 1 TO C3-RAND-N GIVING W-SAVE-DAY
099400     SET GD-IDX TO W-SAVE-DAY
099500*
099600     MOVE C3-EMP-COUNT TO C3-RAND-LIMIT
099700     PERFORM C910-RANDOM-RANGE
099800     ADD 1 TO C3-RAND-N GIVING W-SAVE-E1
099900     SET GE-IDX TO W-SAVE-E1
100000*
100100     PERFORM C910-RANDOM-RANGE
100200     ADD 1 TO C3-RAND-N GIVING W-SAVE-E2
100300*
100400     MOVE GRID-EMP (GD-IDX W-SAVE-E1) TO W-SAVE-G1
100500     MOVE GRID-EMP (GD-IDX W-SAVE-E2) TO W-SAVE-G2
100600     PERFORM D115-SAVE-CELLS
100700*
100800     MOVE 4 TO C3-RAND-LIMIT
100900     PERFORM C910-RANDOM-RANGE
101000     IF  C3-RAND-N < 2
101100         MOVE 1 TO C1-PERT-TYPE
101200     ELSE
101300         MOVE 2 TO C1-PERT-TYPE
101400     END-IF
101500*
101600     IF  C1-PERT-TYPE = 1
101700         MOVE W-SAVE-G2 TO GRID-EMP (GD-IDX W-SAVE-E1)
101800         MOVE W-SAVE-G1 TO GRID-EMP (GD-IDX W-SAVE-E2)
101900     ELSE
102000*          Eigener Wurf fuer die neue Schichtart - NICHT den
102100*          bereits verbrauchten Wurf des Zug-Typs (C3-RAND-N war
102200*          oben auf 2 oder 3 begrenzt, damit konnte hier nie
102300*          TAG(1) oder SPAET(2) herauskommen), ticket HNSS-205
102400         MOVE 4 TO C3-RAND-LIMIT
102500         PERFORM C910-RANDOM-RANGE
102600         ADD 1 TO C3-RAND-N
102700         SET ST-IDX TO C3-RAND-N
102800         MOVE ST-ID (ST-IDX) TO GRID-EMP (GD-IDX W-SAVE-E1)
102900     END-IF
103000     .
103100 D110-99.
103200     EXIT.
103300******************************************************************
103400* Betroffene Zellen fuer eventuelles Zuruecknehmen merken
103500******************************************************************
103600 D115-SAVE-CELLS SECTION.
103700 D115-00.
103800     CONTINUE
103900     .
104000 D115-99.
104100     EXIT.
104200******************************************************************
104300* Abgelehnten Zug zuruecknehmen
104400******************************************************************
104500 D116-RESTORE-CELLS SECTION.
104600 D116-00.
104700     MOVE W-SAVE-G1 TO GRID-EMP (GD-IDX W-SAVE-E1)
104800     MOVE W-SAVE-G2 TO GRID-EMP (GD-IDX W-SAVE-E2)
104900     .
105000 D116-99.
105100     EXIT.
105200******************************************************************
105300* Bewertung des kompletten Gitters - 5 Komponenten
105400******************************************************************
105500 D120-SCORE-GRID SECTION.
105600 D120-00.
105700     MOVE ZERO TO W-NEW-SCORE
105800     PERFORM D120T-TALLY-COUNTS
105900     PERFORM D121-SCORE-CONSEC
106000     PERFORM D122-SCORE-COVER
106100     PERFORM D123-SCORE-OFFBAL
106200     PERFORM D124-SCORE-SHIFTBAL
106300     PERFORM D125-SCORE-HARDRULES
106400     .
106500 D120-99.
106600     EXIT.
106700******************************************************************
106800* Mitarbeiter-Zaehler aus dem Gitter neu aufbauen
106900******************************************************************
107000 D120T-TALLY-COUNTS SECTION.
107100 D120T-00.
107200     PERFORM D120TA-ZERO-EMP THRU D120TA-ZERO-EMP-EXIT
107300               VARYING EMP-IDX FROM 1 BY 1
107400               UNTIL EMP-IDX > C3-EMP-COUNT
107500     PERFORM D120TB-TALLY-CELL THRU D120TB-TALLY-CELL-EXIT
107600               VARYING GD-IDX FROM 1 BY 1
107700               UNTIL GD-IDX > C3-DAYS-IN-MONTH
107800               AFTER GE-IDX FROM 1 BY 1
107900               UNTIL GE-IDX > C3-EMP-COUNT
108000     .
108100 D120T-99.
108200     EXIT.
108300 D120TA-ZERO-EMP.
108400     MOVE ZERO TO EMP-OFF-COUNT (EMP-IDX)
108500     MOVE ZERO TO EMP-DAY-COUNT (EMP-IDX)
108600     MOVE ZERO TO EMP-EVE-COUNT (EMP-IDX)
108700     MOVE ZERO TO EMP-NIGHT-COUNT (EMP-IDX)
108800     .
108900 D120TA-ZERO-EMP-EXIT.
109000     EXIT.
109100 D120TB-TALLY-CELL.
109200     SET EMP-IDX TO GE-IDX
109300     EVALUATE GRID-EMP (GD-IDX GE-IDX)
109400         WHEN 1 ADD 1 TO EMP-DAY-COUNT (EMP-IDX)
109500         WHEN 2 ADD 1 TO EMP-EVE-COUNT (EMP-IDX)
109600         WHEN 3 ADD 1 TO EMP-NIGHT-COUNT (EMP-IDX)
109700         WHEN 4 ADD 1 TO EMP-OFF-COUNT (EMP-IDX)
109800     END-EVALUATE
109900     .
110000 D120TB-TALLY-CELL-EXIT.
110100     EXIT.
110200******************************************************************
110300* Komponente 1 - zu lange Schichtbloecke ohne FREI, K-CONSEC-WT
110400* je Tag ueber dem Maximum (jeder Ueberschreitungstag zaehlt
110500* einzeln, vgl. Programmbeschreibung)
110600******************************************************************
110700 D121-SCORE-CONSEC SECTION.
110800 D121-00.
110900     PERFORM D121L-ONE-EMP THRU D121L-ONE-EMP-EXIT
111000               VARYING GE-IDX FROM 1 BY 1
111100               UNTIL GE-IDX > C3-EMP-COUNT
111200     .
111300 D121-99.
111400     EXIT.
111500 D121L-ONE-EMP.
111600     MOVE ZERO TO C3-RUNLEN
111700     PERFORM D121M-ONE-DAY THRU D121M-ONE-DAY-EXIT
111800               VARYING GD-IDX FROM 1 BY 1
111900               UNTIL GD-IDX > C3-DAYS-IN-MONTH
112000     .
112100 D121L-ONE-EMP-EXIT.
112200     EXIT.
112300 D121M-ONE-DAY.
112400     IF  GRID-EMP (GD-IDX GE-IDX) = K-SHIFT-OFF
112500         MOVE ZERO TO C3-RUNLEN
112600     ELSE
112700         ADD 1 TO C3-RUNLEN
112800         IF  C3-RUNLEN > K-MAX-CONSEC
112900             COMPUTE W-NEW-SCORE =
113000                 W-NEW-SCORE
113100               + ((C3-RUNLEN - K-MAX-CONSEC) * K-CONSEC-WT)
113200         END-IF
113300     END-IF
113400     .
113500 D121M-ONE-DAY-EXIT.
113600     EXIT.
113700******************************************************************
113800* Komponente 2 - nicht erfuellte Besetzungsziele, K-COV-WT je
113900* fehlender Kopf und Tag/Schicht
114000******************************************************************
114100 D122-SCORE-COVER SECTION.
114200 D122-00.
114300     PERFORM D122L-ONE-DAY THRU D122L-ONE-DAY-EXIT
114400               VARYING GD-IDX FROM 1 BY 1
114500               UNTIL GD-IDX > C3-DAYS-IN-MONTH
114600     .
114700 D122-99.
114800     EXIT.
114900 D122L-ONE-DAY.
115000     SET C2-DAY TO GD-IDX
115100     MOVE C4-YEAR  TO W-DATE-YEAR
115200     MOVE C2-MONTH TO W-DATE-MONTH
115300     MOVE C2-DAY   TO W-DATE-DAY
115400     PERFORM C120-CALC-DOW
115500     PERFORM C215-CHECK-HOLIDAY
115600     IF  C2-DOW = 0 OR C2-DOW = 1 OR HOLIDAY-TODAY
115700         MOVE K-WE-DAY-TGT TO W-TARGET-DAY
115800         MOVE K-WE-EVE-TGT TO W-TARGET-EVE
115900         MOVE K-WE-NGT-TGT TO W-TARGET-NGT
116000     ELSE
116100         MOVE K-WD-DAY-TGT TO W-TARGET-DAY
116200         MOVE K-WD-EVE-TGT TO W-TARGET-EVE
116300         MOVE K-WD-NGT-TGT TO W-TARGET-NGT
116400     END-IF
116500     MOVE ZERO TO C3-I1 C3-I2 C3-NEED
116600     PERFORM D122M-TALLY-EMP THRU D122M-TALLY-EMP-EXIT
116700               VARYING GE-IDX FROM 1 BY 1
116800               UNTIL GE-IDX > C3-EMP-COUNT
116900     IF  W-TARGET-DAY > C3-I1
117000         COMPUTE W-NEW-SCORE =
117100             W-NEW-SCORE + ((W-TARGET-DAY - C3-I1) * K-COV-WT)
117200     END-IF
117300     IF  W-TARGET-EVE > C3-I2
117400         COMPUTE W-NEW-SCORE =
117500             W-NEW-SCORE + ((W-TARGET-EVE - C3-I2) * K-COV-WT)
117600     END-IF
117700     IF  W-TARGET-NGT > C3-NEED
117800         COMPUTE W-NEW-SCORE =
117900             W-NEW-SCORE + ((W-TARGET-NGT - C3-NEED) * K-COV-WT)
118000     END-IF
118100     .
118200 D122L-ONE-DAY-EXIT.
118300     EXIT.
118400 D122M-TALLY-EMP.
118500     EVALUATE GRID-EMP (GD-IDX GE-IDX)
118600         WHEN 1 ADD 1 TO C3-I1
118700         WHEN 2 ADD 1 TO C3-I2
118800         WHEN 3 ADD 1 TO C3-NEED
118900     END-EVALUATE
119000     .
119100 D122M-TALLY-EMP-EXIT.
119200     EXIT.
119300******************************************************************
119400* Komponente 3 - Abweichung der FREI-Tage je Mitarbeiter vom
119500* Zielwert, K-OFFDEV-WT, plus Streuung ueber alle Mitarbeiter,
119600* K-OFFBAL-WT
119700******************************************************************
119800 D123-SCORE-OFFBAL SECTION.
119900 D123-00.
120000     MOVE ZERO TO W-SUM W-SUMSQ
120100     PERFORM D123L-ONE-EMP THRU D123L-ONE-EMP-EXIT
120200               VARYING EMP-IDX FROM 1 BY 1
120300               UNTIL EMP-IDX > C3-EMP-COUNT
120400     IF  C3-EMP-COUNT > ZERO
120500         COMPUTE W-MEAN = W-SUM / C3-EMP-COUNT
120600         COMPUTE W-VARIANCE =
120700             (W-SUMSQ / C3-EMP-COUNT) - (W-MEAN * W-MEAN)
120800         IF  W-VARIANCE < ZERO
120900             MOVE ZERO TO W-VARIANCE
121000         END-IF
121100         PERFORM D123S-SQUARE-ROOT
121200         COMPUTE W-NEW-SCORE =
121300                 W-NEW-SCORE + (W-STDEV * K-OFFBAL-WT)
121400     END-IF
121500     .
121600 D123-99.
121700     EXIT.
121800 D123L-ONE-EMP.
121900     COMPUTE W-OFF-DIFF =
122000             EMP-OFF-COUNT (EMP-IDX) - W-OFF-TARGET
122100     IF  W-OFF-DIFF < ZERO
122200         COMPUTE W-OFF-DIFF = W-OFF-DIFF * -1
122300     END-IF
122400     COMPUTE W-NEW-SCORE =
122500             W-NEW-SCORE + (W-OFF-DIFF * K-OFFDEV-WT)
122600     ADD EMP-OFF-COUNT (EMP-IDX) TO W-SUM
122700     COMPUTE W-SUMSQ =
122800         W-SUMSQ + (EMP-OFF-COUNT (EMP-IDX) *
122900                    EMP-OFF-COUNT (EMP-IDX))
123000     .
123100 D123L-ONE-EMP-EXIT.
123200     EXIT.
123300******************************************************************
123400* Quadratwurzel der Varianz naehern (Heron-Verfahren, 8 Schritte,
123500* keine intrinsische FUNCTION verwendet)
123600******************************************************************
123700 D123S-SQUARE-ROOT SECTION.
123800 D123S-00.
123900     MOVE W-VARIANCE TO W-STDEV
124000     IF  W-VARIANCE > ZERO
124100         MOVE ZERO TO C3-I1
124200         PERFORM D123SL-ONE-STEP THRU D123SL-ONE-STEP-EXIT
124300                   VARYING C3-I1 FROM 1 BY 1
124400                   UNTIL C3-I1 > 8
124500     END-IF
124600     .
124700 D123S-99.
124800     EXIT.
124900 D123SL-ONE-STEP.
125000     COMPUTE W-STDEV ROUNDED =
125100         (W-STDEV + (W-VARIANCE / W-STDEV)) / 2
125200     .
125300 D123SL-ONE-STEP-EXIT.
125400     EXIT.
125500******************************************************************
125600* Komponente 4 - Streuung der Schichtartenbesetzung ueber alle
125700* Mitarbeiter - Standardabweichung je TAG/SPAET/NACHT-Zaehler
125800* ueber den gesamten Roster, K-SHBAL-WT je Schichtart (dasselbe
125900* Summe/Quadratsumme/Mittel/Varianz-Verfahren wie D123, HNSS-191)
126000 D124-SCORE-SHIFTBAL SECTION.
126100 D124-00.
126200     MOVE 1 TO W-D124-SEL
126300     PERFORM D124T-ONE-TYPE
126400     MOVE 2 TO W-D124-SEL
126500     PERFORM D124T-ONE-TYPE
126600     MOVE 3 TO W-D124-SEL
126700     PERFORM D124T-ONE-TYPE
126800     .
126900 D124-99.
127000     EXIT.
127100 D124T-ONE-TYPE.
127200     MOVE ZERO TO W-SUM W-SUMSQ
127300     PERFORM D124L-ONE-EMP THRU D124L-ONE-EMP-EXIT
127400               VARYING EMP-IDX FROM 1 BY 1
127500               UNTIL EMP-IDX > C3-EMP-COUNT
127600     IF  C3-EMP-COUNT > ZERO
127700         COMPUTE W-MEAN = W-SUM / C3-EMP-COUNT
127800         COMPUTE W-VARIANCE =
127900             (W-SUMSQ / C3-EMP-COUNT) - (W-MEAN * W-MEAN)
128000         IF  W-VARIANCE < ZERO
128100             MOVE ZERO TO W-VARIANCE
128200         END-IF
128300         PERFORM D123S-SQUARE-ROOT
128400         COMPUTE W-NEW-SCORE =
128500                 W-NEW-SCORE + (W-STDEV * K-SHBAL-WT)
128600     END-IF
128700     .
128800 D124L-ONE-EMP.
128900     EVALUATE W-D124-SEL
129000         WHEN 1  MOVE EMP-DAY-COUNT (EMP-IDX)   TO W-SHBAL-CNT
129100         WHEN 2  MOVE EMP-EVE-COUNT (EMP-IDX)   TO W-SHBAL-CNT
129200         WHEN 3  MOVE EMP-NIGHT-COUNT (EMP-IDX) TO W-SHBAL-CNT
129300     END-EVALUATE
129400     ADD W-SHBAL-CNT TO W-SUM
129500     COMPUTE W-SUMSQ = W-SUMSQ + (W-SHBAL-CNT * W-SHBAL-CNT)
129600     .
129700 D124L-ONE-EMP-EXIT.
129800     EXIT.
129900******************************************************************
130000* Komponente 5 - harte Regeln 1-3 ueber RULCHK0M, K-RULE-WT je
130100* Verletzung (FREI-Zellen werden nicht geprueft)
130200******************************************************************
130300 D125-SCORE-HARDRULES SECTION.
130400 D125-00.
130500     PERFORM D125L-ONE-CELL THRU D125L-ONE-CELL-EXIT
130600               VARYING GD-IDX FROM 1 BY 1
130700               UNTIL GD-IDX > C3-DAYS-IN-MONTH
130800               AFTER GE-IDX FROM 1 BY 1
130900               UNTIL GE-IDX > C3-EMP-COUNT
131000     .
131100 D125-99.
131200     EXIT.
131300 D125L-ONE-CELL.
131400     IF  GRID-EMP (GD-IDX GE-IDX) = K-SHIFT-OFF
131500         GO TO D125L-ONE-CELL-EXIT
131600     END-IF
131700     PERFORM C225-GET-PRIOR-TWO
131800     MOVE W-PREV1                   TO RCL-PREV1
131900     MOVE W-PREV2                   TO RCL-PREV2
132000     MOVE GRID-EMP (GD-IDX GE-IDX)  TO RCL-NEW-SHIFT
132100     CALL "RULCHK0M" USING RULE-CHECK-LINK
132200     IF  RCL-INVALID
132300         COMPUTE W-NEW-SCORE = W-NEW-SCORE + K-RULE-WT
132400     END-IF
132500     .
132600 D125L-ONE-CELL-EXIT.
132700     EXIT.
132800******************************************************************
132900* Annahme-Entscheidung - besser wird immer angenommen, schlechter
133000* nur mit Wahrscheinlichkeit e**(-delta/T)
133100******************************************************************
133200 D130-ACCEPT-TEST SECTION.
133300 D130-00.
133400     IF  W-DELTA NOT > ZERO
133500         SET MOVE-ACCEPTED TO TRUE
133600     ELSE
133700         PERFORM D135-CALC-ACCEPT-PROB
133800         MOVE 10000 TO C3-RAND-LIMIT
133900         PERFORM C910-RANDOM-RANGE
134000         COMPUTE W-RAND-FRAC = C3-RAND-N / 10000
134100         IF  W-RAND-FRAC < W-PROB
134200             SET MOVE-ACCEPTED TO TRUE
134300         ELSE
134400             SET MOVE-REJECTED TO TRUE
134500         END-IF
134600     END-IF
134700     .
134800 D130-99.
134900     EXIT.
135000******************************************************************
135100* Annahmewahrscheinlichkeit e**(-delta/T) ueber eine Taylorreihe
135200* mit 4 Gliedern naehern (keine intrinsische FUNCTION EXP) -- die
135300* Reihe taugt nur nahe X=0, ab K-EXP-CUTOFF wird die Reihe NICHT
135400* mehr ausgewertet und W-PROB direkt auf NULL gesetzt, sonst
135500* liefert das 4-Glieder-Polynom bei grossem X (haeufig am Anfang
135600* des Laufs, wenn eine harte Regel verletzt wird und K-RULE-WT
135700* gegen das noch heisse K-TEMP-START bzw. das kalte K-TEMP-MIN
135800* steht) einen voellig falschen, viel zu hohen Schaetzwert statt
135900* einer nahe NULL liegenden Annahmewahrscheinlichkeit, ticket
136000* HNSS-205
136100******************************************************************
136200 D135-CALC-ACCEPT-PROB SECTION.
136300 D135-00.
136400     COMPUTE W-EXP-X = W-DELTA / W-TEMP
136500     IF  W-EXP-X > K-EXP-CUTOFF
136600         MOVE ZERO TO W-PROB
136700     ELSE
136800         MOVE 1 TO W-EXP-SUM
136900         MOVE 1 TO W-EXP-TERM
137000         COMPUTE W-EXP-TERM = W-EXP-TERM * W-EXP-X / 1
137100         COMPUTE W-EXP-SUM  = W-EXP-SUM - W-EXP-TERM
137200         COMPUTE W-EXP-TERM = W-EXP-TERM * W-EXP-X / 2
137300         COMPUTE W-EXP-SUM  = W-EXP-SUM + W-EXP-TERM
137400         COMPUTE W-EXP-TERM = W-EXP-TERM * W-EXP-X / 3
137500         COMPUTE W-EXP-SUM  = W-EXP-SUM - W-EXP-TERM
137600         COMPUTE W-EXP-TERM = W-EXP-TERM * W-EXP-X / 4
137700         COMPUTE W-EXP-SUM  = W-EXP-SUM + W-EXP-TERM
137800         MOVE W-EXP-SUM TO W-PROB
137900*          Jenseits von X=0 nahe klappt die Reihe aus - ausserhalb
138000*          [0,1] ist das Ergebnis unbrauchbar, echter Wert liegt
138100*          dann stets nahe NULL (X ist hier immer positiv)
138200         IF  W-PROB < ZERO OR W-PROB > 1
138300             MOVE ZERO TO W-PROB
138400         END-IF
138500     END-IF
138600     .
138700 D135-99.
138800     EXIT.
138900******************************************************************
139000* Reparaturlauf - nur Regel 1 und 2 werden noch durchgefegt, auf
139100* FREI gesetzt sobald eine Verletzung erkannt wird
139200******************************************************************
139300 E100-REPAIR-PASS SECTION.
139400 E100-00.
139500     PERFORM E100L-ONE-EMP THRU E100L-ONE-EMP-EXIT
139600               VARYING GE-IDX FROM 1 BY 1
139700               UNTIL GE-IDX > C3-EMP-COUNT
139800     .
139900 E100-99.
140000     EXIT.
140100 E100L-ONE-EMP.
140200     PERFORM E100M-ONE-DAY THRU E100M-ONE-DAY-EXIT
140300               VARYING GD-IDX FROM 1 BY 1
140400               UNTIL GD-IDX > C3-DAYS-IN-MONTH
140500     .
140600 E100L-ONE-EMP-EXIT.
140700     EXIT.
140800 E100M-ONE-DAY.
140900     MOVE K-SHIFT-OFF TO W-PREV1 W-PREV2
141000     SET C3-PRIOR-DAY TO GD-IDX
141100     IF  C3-PRIOR-DAY > 1
141200         SUBTRACT 1 FROM C3-PRIOR-DAY
141300         MOVE BEST-GRID-EMP (C3-PRIOR-DAY GE-IDX)
141400                                           TO W-PREV1
141500     END-IF
141600     SET C3-PRIOR-DAY TO GD-IDX
141700     IF  C3-PRIOR-DAY > 2
141800         SUBTRACT 2 FROM C3-PRIOR-DAY
141900         MOVE BEST-GRID-EMP (C3-PRIOR-DAY GE-IDX)
142000                                           TO W-PREV2
142100     END-IF
142200     MOVE W-PREV2 TO RCL-PREV2
142300     MOVE W-PREV1 TO RCL-PREV1
142400     MOVE BEST-GRID-EMP (GD-IDX GE-IDX) TO RCL-NEW-SHIFT
142500     CALL "RULCHK0M" USING RULE-CHECK-LINK
142600     IF  RCL-INVALID
142700     AND (RCL-RULE-HIT = 1 OR RCL-RULE-HIT = 2)
142800         MOVE K-SHIFT-OFF TO BEST-GRID-EMP (GD-IDX GE-IDX)
142900     END-IF
143000     .
143100 E100M-ONE-DAY-EXIT.
143200     EXIT.
143300******************************************************************
143400* Endergebnis auf SHIFT-ASSIGNMENT-FILE schreiben, Kontrollsummen
143500* und nicht erfuellte Besetzungstage ermitteln
143600******************************************************************
143700 F100-WRITE-MONTH SECTION.
143800 F100-00.
143900     MOVE ZERO TO C9-TOTAL-ASSIGN C9-TOTAL-OFF
144000                  C9-TOTAL-DAY C9-TOTAL-EVE C9-TOTAL-NIGHT
144100                  C3-UNMET-DAYS
144200     OPEN OUTPUT SHIFT-ASSIGNMENT-FILE
144300     IF  FILE-NOK
144400         DISPLAY "SHIFT-ASSIGNMENT-FILE OPEN FEHLER " FILE-STATUS
144500         SET PRG-ABBRUCH TO TRUE
144600         EXIT SECTION
144700     END-IF
144800*
144900     PERFORM F100L-ONE-DAY THRU F100L-ONE-DAY-EXIT
145000               VARYING GD-IDX FROM 1 BY 1
145100               UNTIL GD-IDX > C3-DAYS-IN-MONTH
145200     CLOSE SHIFT-ASSIGNMENT-FILE
145300     .
145400 F100-99.
145500     EXIT.
145600 F100L-ONE-DAY.
145700     MOVE ZERO TO C3-I1 C3-I2 C3-NEED
145800     PERFORM F100M-ONE-EMP THRU F100M-ONE-EMP-EXIT
145900               VARYING GE-IDX FROM 1 BY 1
146000               UNTIL GE-IDX > C3-EMP-COUNT
146100     SET C2-DAY TO GD-IDX
146200     MOVE C4-YEAR  TO W-DATE-YEAR
146300     MOVE C2-MONTH TO W-DATE-MONTH
146400     MOVE C2-DAY   TO W-DATE-DAY
146500     PERFORM C120-CALC-DOW
146600     PERFORM C215-CHECK-HOLIDAY
146700     IF  C2-DOW = 0 OR C2-DOW = 1 OR HOLIDAY-TODAY
146800         MOVE K-WE-DAY-TGT TO W-TARGET-DAY
146900         MOVE K-WE-EVE-TGT TO W-TARGET-EVE
147000         MOVE K-WE-NGT-TGT TO W-TARGET-NGT
147100     ELSE
147200         MOVE K-WD-DAY-TGT TO W-TARGET-DAY
147300         MOVE K-WD-EVE-TGT TO W-TARGET-EVE
147400         MOVE K-WD-NGT-TGT TO W-TARGET-NGT
147500     END-IF
147600     IF  C3-I1 < W-TARGET-DAY
147700     OR  C3-I2 < W-TARGET-EVE
147800     OR  C3-NEED < W-TARGET-NGT
147900         ADD 1 TO C3-UNMET-DAYS
148000     END-IF
148100     .
148200 F100L-ONE-DAY-EXIT.
148300     EXIT.
148400 F100M-ONE-EMP.
148500     MOVE EMP-ID (GE-IDX)           TO SA-EMP-ID
148600     MOVE BEST-GRID-EMP (GD-IDX GE-IDX)
148700                                     TO SA-SHIFT-TYPE-ID
148800     MOVE C4-YEAR  TO W-DATE-YEAR
148900     MOVE C2-MONTH TO W-DATE-MONTH
149000     SET C2-DAY TO GD-IDX
149100     MOVE C2-DAY   TO W-DATE-DAY
149200     MOVE W-DATE-YYYYMMDD            TO SA-WORK-DATE
149300     WRITE SHIFT-ASSIGNMENT-RECORD
149400     ADD 1 TO C9-TOTAL-ASSIGN
149500     EVALUATE SA-SHIFT-TYPE-ID
149600         WHEN 1 ADD 1 TO C9-TOTAL-DAY   C3-I1
149700         WHEN 2 ADD 1 TO C9-TOTAL-EVE   C3-I2
149800         WHEN 3 ADD 1 TO C9-TOTAL-NIGHT C3-NEED
149900         WHEN 4 ADD 1 TO C9-TOTAL-OFF
150000     END-EVALUATE
150100     .
150200 F100M-ONE-EMP-EXIT.
150300     EXIT.
150400******************************************************************
150500* Laufabschluss-Report ausgeben
150600******************************************************************
150700 G100-PRINT-REPORT SECTION.
150800 G100-00.
150900     MOVE SPACES TO REPORT-LINE
151000     MOVE C4-YEAR  TO D-YEAR4
151100     MOVE C2-MONTH TO D-NUM2
151200     STRING D-YEAR4 "-" D-NUM2 DELIMITED BY SIZE
151300             INTO RL-YRMO
151400     MOVE C3-EMP-COUNT   TO RL-EMPCNT
151500     MOVE C9-TOTAL-ASSIGN TO RL-TOTASSIGN
151600     MOVE C9-TOTAL-OFF   TO RL-TOTOFF
151700     MOVE C9-TOTAL-DAY   TO RL-TOTDAY
151800     MOVE C9-TOTAL-EVE   TO RL-TOTEVE
151900     MOVE C9-TOTAL-NIGHT TO RL-TOTNGT
152000     MOVE C3-UNMET-DAYS  TO RL-UNMET
152100     MOVE W-BEST-SCORE   TO RL-SCORE
152200     DISPLAY REPORT-LINE
152300     .
152400 G100-99.
152500     EXIT.
