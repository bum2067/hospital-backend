000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900*
001000 IDENTIFICATION DIVISION.
001100*
001200 PROGRAM-ID.    ATOASN0O.
001300 AUTHOR.        H GRUBER.
001400 INSTALLATION.  SSF SYSTEMS GROUP - NURSING SCHEDULING UNIT.
001500 DATE-WRITTEN.  AUGUST 1990.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL SCHEDULING DATA ONLY.
001800*
001900******************************************************************
002000*    ATOASN0O - ROTATING AUTO-ASSIGN BATCH UTILITY
002100*               READS AN EMPLOYEE-ID LIST, A START DATE AND A DAY
002200*               COUNT, THEN FILLS EVERY (DAY, EMPLOYEE) SLOT IN THE
002300*               RANGE FROM A FIXED 3-DAY ROTATION TABLE INDEXED BY
002400*               ((DAY-OFFSET + ROSTER-POSITION) MOD 3). NO HARD-RULE
002500*               CHECKING -- THIS IS A SIMPLE FILL UTILITY, NOT THE
002600*               OPTIMIZER, AND APPENDS DIRECTLY TO SHIFT-ASSIGNMENT-
002700*               FILE.
002800*
002900* Letzte Aenderung :: 2023-11-02
003000* Letzte Version   :: A.03.00
003100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200*----------------------------------------------------------------*
003300* Vers.   | Datum      | von  | Kommentar                        *
003400*---------|------------|------|----------------------------------*
003500* A.00.00 | 1990-08-06 | hgr  | Neuerstellung                    *
003600* A.00.01 | 1994-02-09 | kl   | Rotationstabelle bestaetigt auf   *
003700*         |            |      | TAG/NACHT/FREI, keine SPAET-Schicht*
003800* A.01.00 | 1998-11-30 | rjh  | Y2K REVIEW - ATO-START-DATE und   *
003900*         |            |      | SA-WORK-DATE bestaetigt 9(08)     *
004000*         |            |      | CCYYMMDD durchgehend              *
004100* A.02.00 | 2019-08-20 | kl   | Personalliste in eigenes AUTOREQ  *
004200*         |            |      | Layout ausgelagert, ticket       *HNSS-063
004300*         |            |      | HNSS-063                          *
004400* A.03.00 | 2023-11-02 | ceb  | re-pointed off old ProgGen-Geruest *
004500*         |            |      | onto flat files, haengt an SHIFT- *
004600*         |            |      | ASSIGNMENT-FILE an, ticket        *
004700*         |            |      | HNSS-149                         *HNSS-149
004800*----------------------------------------------------------------*
004900*
005000* Programmbeschreibung
005100* --------------------
005200*
005300* Rotationstabelle (fest) :: Position 1=TAG(1) 2=NACHT(3) 3=FREI(4).
005400* Index = ((Tagesoffset + Rosterposition) MOD 3) + 1. Keine
005500* Regelpruefung -- siehe RULCHK0M fuer SCHGEN0O/SHFUPD0O stattdessen.
005600*
005700******************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS ANZEIGE-VERSION
006300         ON STATUS IS SHOW-VERSION
006400     CLASS SHIFT-CODE IS "1" "2" "3" "4".
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT AUTO-ASSIGN-REQUEST-FILE
006900                             ASSIGN TO AUTOREQ
007000                             ORGANIZATION LINE SEQUENTIAL
007100                             FILE STATUS IS FILE-STATUS.
007200     SELECT SHIFT-ASSIGNMENT-FILE
007300                             ASSIGN TO SHFTASN
007400                             ORGANIZATION LINE SEQUENTIAL
007500                             FILE STATUS IS FILE-STATUS.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  AUTO-ASSIGN-REQUEST-FILE
008100     LABEL RECORDS STANDARD
008200     RECORD CONTAINS 15 CHARACTERS.
008300 01  AR-REQUEST-REC              PIC X(15).
008400*
008500 FD  SHIFT-ASSIGNMENT-FILE
008600     LABEL RECORDS STANDARD
008700     RECORD CONTAINS 25 CHARACTERS.
008800     COPY SHASN0C.
008900*
009000 WORKING-STORAGE SECTION.
009100*--------------------------------------------------------------------*
009200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009300*--------------------------------------------------------------------*
009400 01          COMP-FELDER.
009500     05      C1-ROT-IDX          PIC S9(01) COMP.
009600     05      C2-DIM              PIC S9(02) COMP.
009700     05      C3-I1               PIC S9(03) COMP.
009800     05      C3-DAY-COUNT        PIC S9(03) COMP.
009900     05      C3-EMP-COUNT        PIC S9(03) COMP.
010000     05      C3-DAYNO            PIC S9(03) COMP.
010100     05      C3-OFFSET           PIC S9(03) COMP.
010200     05      C3-ROSTERNO         PIC S9(03) COMP.
010300     05      C3-ROSTER-POS       PIC S9(03) COMP.
010400     05      C3-SUM              PIC S9(03) COMP.
010500     05      C4-ANZ              PIC S9(04) COMP.
010600     05      C4-COUNT            PIC S9(04) COMP.
010700     05      C4-X.
010800         10                      PIC X VALUE LOW-VALUE.
010900         10  C4-X2               PIC X.
011000     05      C4-NUM REDEFINES C4-X
011100                                 PIC S9(04) COMP.
011200*--------------------------------------------------------------------*
011300* Display-Felder: Praefix D
011400*--------------------------------------------------------------------*
011500 01          DISPLAY-FELDER.
011600     05      D-NUM1              PIC 9.
011700     05      D-NUM4              PIC -9(04).
011800     05      D-NUM4R REDEFINES D-NUM4
011900                                 PIC X(05).
012000*--------------------------------------------------------------------*
012100* Felder mit konstantem Inhalt: Praefix K
012200*--------------------------------------------------------------------*
012300 01          KONSTANTE-FELDER.
012400     05      K-MODUL             PIC X(08)     VALUE "ATOASN0O".
012500     05      K-VERSION-DATE      PIC X(10)     VALUE "2023-11-02".
012600     05      K-SHIFT-DAY         PIC 9(01)     VALUE 1.
012700     05      K-SHIFT-EVENING     PIC 9(01)     VALUE 2.
012800     05      K-SHIFT-NIGHT       PIC 9(01)     VALUE 3.
012900     05      K-SHIFT-OFF         PIC 9(01)     VALUE 4.
013000     05      FILLER              PIC X(02).
013100*----------------------------------------------------------------*
013200* Conditional-Felder
013300*----------------------------------------------------------------*
013400 01          SCHALTER.
013500     05      PRG-STATUS          PIC 9         VALUE ZERO.
013600         88  PRG-OK                             VALUE ZERO.
013700         88  PRG-NOK                            VALUE 1 THRU 9.
013800         88  PRG-ABBRUCH                        VALUE 2.
013900     05      FILE-STATUS         PIC X(02)     VALUE "00".
014000         88  FILE-OK                            VALUE "00".
014100         88  FILE-NOK                           VALUE "01" THRU "99".
014200     05      REC-STAT REDEFINES  FILE-STATUS.
014300         10  FILE-STATUS1        PIC X.
014400             88  FILE-EOF                        VALUE "1".
014500             88  FILE-INVALID                    VALUE "2".
014600         10                      PIC X.
014700     05      FILLER              PIC X(02).
014800*--------------------------------------------------------------------*
014900* Rotationstabelle (fest, 3 Positionen TAG/NACHT/FREI)
015000*--------------------------------------------------------------------*
015100 01          ROTATION-VALUES.
015200     05      ROT-V1              PIC 9(01)     VALUE 1.
015300     05      ROT-V2              PIC 9(01)     VALUE 3.
015400     05      ROT-V3              PIC 9(01)     VALUE 4.
015500 01          ROTATION-TABLE REDEFINES ROTATION-VALUES.
015600     05      ROT-SHIFT-CODE      PIC 9(01)
015700                                  OCCURS 3 TIMES
015800                                  INDEXED BY ROT-IDX.
015900*--------------------------------------------------------------------*
016000* Arbeitsfelder fuer das laufende Datum (Start + Tagesoffset)
016100*--------------------------------------------------------------------*
016200 01          WORK-FELDER.
016300     05      W-DATE-YYYYMMDD     PIC 9(08).
016400     05      W-DATE-CCYY REDEFINES W-DATE-YYYYMMDD.
016500         10  W-DATE-YEAR         PIC 9(04).
016600         10  W-DATE-MONTH        PIC 9(02).
016700         10  W-DATE-DAY          PIC 9(02).
016800*--------------------------------------------------------------------*
016900* Auftragssatz (Kopf/Personalzeile) und Personalliste
017000*--------------------------------------------------------------------*
017100     COPY ATOAS0C.
017200*
017300 PROCEDURE DIVISION.
017400******************************************************************
017500* Steuerungs-Section
017600******************************************************************
017700 A100-STEUERUNG SECTION.
017800 A100-00.
017900     IF  SHOW-VERSION
018000         DISPLAY K-MODUL " vom: " K-VERSION-DATE
018100         STOP RUN
018200     END-IF
018300*
018400     PERFORM B000-VORLAUF
018500     IF  PRG-ABBRUCH
018600         CONTINUE
018700     ELSE
018800         PERFORM B100-VERARBEITUNG
018900     END-IF
019000     PERFORM B090-ENDE
019100     STOP RUN
019200     .
019300 A100-99.
019400     EXIT.
019500******************************************************************
019600* Vorlauf
019700******************************************************************
019800 B000-VORLAUF SECTION.
019900 B000-00.
020000     PERFORM C000-INIT
020100     PERFORM C100-READ-REQUEST
020200     .
020300 B000-99.
020400     EXIT.
020500******************************************************************
020600* Ende
020700******************************************************************
020800 B090-ENDE SECTION.
020900 B090-00.
021000     IF  PRG-ABBRUCH
021100         DISPLAY "   >>> ABBRUCH !!! <<< aus >" K-MODUL "<"
021200     END-IF
021300     .
021400 B090-99.
021500     EXIT.
021600******************************************************************
021700* Verarbeitung - Rotationsfuellung ueber den gesamten Zeitraum
021800******************************************************************
021900 B100-VERARBEITUNG SECTION.
022000 B100-00.
022100     OPEN EXTEND SHIFT-ASSIGNMENT-FILE
022200     IF  FILE-NOK
022300         DISPLAY "SHIFT-ASSIGNMENT-FILE EXTEND FEHLER " FILE-STATUS
022400         SET PRG-ABBRUCH TO TRUE
022500         EXIT SECTION
022600     END-IF
022700*
022800     PERFORM C200-ROTATE-DAY THRU C200-ROTATE-DAY-EXIT
022900               VARYING C3-DAYNO FROM 1 BY 1
023000               UNTIL C3-DAYNO > C3-DAY-COUNT
023100     CLOSE SHIFT-ASSIGNMENT-FILE
023200     .
023300 B100-99.
023400     EXIT.
023500******************************************************************
023600* Initialisierung von Feldern und Strukturen
023700******************************************************************
023800 C000-INIT SECTION.
023900 C000-00.
024000     INITIALIZE COMP-FELDER
024100                WORK-FELDER
024200                AUTO-EMP-TABLE
024300     SET PRG-OK TO TRUE
024400     .
024500 C000-99.
024600     EXIT.
024700******************************************************************
024800* Lesen des Auftragssatzes (Kopfsatz und Personalliste)
024900******************************************************************
025000 C100-READ-REQUEST SECTION.
025100 C100-00.
025200     OPEN INPUT AUTO-ASSIGN-REQUEST-FILE
025300     IF  FILE-NOK
025400         DISPLAY "AUTO-ASSIGN-REQUEST-FILE OPEN FEHLER " FILE-STATUS
025500         SET PRG-ABBRUCH TO TRUE
025600         EXIT SECTION
025700     END-IF
025800*
025900     READ AUTO-ASSIGN-REQUEST-FILE INTO AUTO-REQUEST-RECORD
026000         AT END SET FILE-EOF TO TRUE
026100     END-READ
026200     IF  FILE-EOF
026300         DISPLAY "AUTO-ASSIGN-REQUEST-FILE LEER"
026400         SET PRG-ABBRUCH TO TRUE
026500         CLOSE AUTO-ASSIGN-REQUEST-FILE
026600         EXIT SECTION
026700     END-IF
026800     MOVE ATO-START-DATE         TO W-DATE-YYYYMMDD
026900     MOVE ATO-DAY-COUNT          TO C3-DAY-COUNT
027000     MOVE ATO-EMP-COUNT          TO C3-EMP-COUNT
027100*
027200     PERFORM C100L-READ-EMP THRU C100L-READ-EMP-EXIT
027300               VARYING C3-I1 FROM 1 BY 1
027400               UNTIL C3-I1 > C3-EMP-COUNT
027500                  OR PRG-ABBRUCH
027600     CLOSE AUTO-ASSIGN-REQUEST-FILE
027700     .
027800 C100-99.
027900     EXIT.
028000 C100L-READ-EMP.
028100     READ AUTO-ASSIGN-REQUEST-FILE INTO AUTO-REQUEST-RECORD
028200         AT END SET FILE-EOF TO TRUE
028300     END-READ
028400     IF  FILE-EOF
028500         DISPLAY "AUTO-ASSIGN-REQUEST-FILE UNVOLLSTAENDIG"
028600         SET PRG-ABBRUCH TO TRUE
028700         GO TO C100L-READ-EMP-EXIT
028800     END-IF
028900     SET ATO-EMP-IDX TO C3-I1
029000     MOVE ATO-LINE-EMP-ID TO ATO-EMP-IDS (ATO-EMP-IDX)
029100     .
029200 C100L-READ-EMP-EXIT.
029300     EXIT.
029400******************************************************************
029500* Einen Kalendertag fuellen - jede Rosterposition durchlaufen
029600******************************************************************
029700 C200-ROTATE-DAY.
029800     COMPUTE C3-OFFSET = C3-DAYNO - 1
029900     PERFORM C210-WRITE-SLOT THRU C210-WRITE-SLOT-EXIT
030000               VARYING C3-ROSTERNO FROM 1 BY 1
030100               UNTIL C3-ROSTERNO > C3-EMP-COUNT
030200     IF  C3-DAYNO < C3-DAY-COUNT
030300         PERFORM C180-INCREMENT-DAY
030400     END-IF
030500     .
030600 C200-ROTATE-DAY-EXIT.
030700     EXIT.
030800******************************************************************
030900* Einen Mitarbeiter-Slot schreiben - Rotationsindex berechnen und
031000* auf SHIFT-ASSIGNMENT-FILE anhaengen
031100******************************************************************
031200 C210-WRITE-SLOT.
031300     COMPUTE C3-ROSTER-POS = C3-ROSTERNO - 1
031400     ADD C3-OFFSET C3-ROSTER-POS GIVING C3-SUM
031500     DIVIDE C3-SUM BY 3 GIVING C4-NUM REMAINDER C1-ROT-IDX
031600     ADD 1 TO C1-ROT-IDX
031700     SET ROT-IDX      TO C1-ROT-IDX
031800     SET ATO-EMP-IDX  TO C3-ROSTERNO
031900     MOVE ATO-EMP-IDS (ATO-EMP-IDX)  TO SA-EMP-ID
032000     MOVE ROT-SHIFT-CODE (ROT-IDX)   TO SA-SHIFT-TYPE-ID
032100     MOVE W-DATE-YYYYMMDD            TO SA-WORK-DATE
032200     WRITE SHIFT-ASSIGNMENT-RECORD
032300     .
032400 C210-WRITE-SLOT-EXIT.
032500     EXIT.
032600******************************************************************
032700* Arbeitsdatum um einen Kalendertag vorrechnen (Monats- und
032800* Jahreswechsel sowie Schaltjahr Februar beruecksichtigt)
032900******************************************************************
033000 C180-INCREMENT-DAY SECTION.
033100 C180-00.
033200     PERFORM C185-DAYS-IN-MONTH
033300     ADD 1 TO W-DATE-DAY
033400     IF  W-DATE-DAY > C2-DIM
033500         MOVE 1 TO W-DATE-DAY
033600         ADD 1 TO W-DATE-MONTH
033700         IF  W-DATE-MONTH > 12
033800             MOVE 1 TO W-DATE-MONTH
033900             ADD 1 TO W-DATE-YEAR
034000         END-IF
034100     END-IF
034200     .
034300 C180-99.
034400     EXIT.
034500******************************************************************
034600* Tage im laufenden Monat, inklusive Schaltjahr-Pruefung
034700******************************************************************
034800 C185-DAYS-IN-MONTH SECTION.
034900 C185-00.
035000     EVALUATE W-DATE-MONTH
035100         WHEN 1  MOVE 31 TO C2-DIM
035200         WHEN 2  PERFORM C186-CALC-FEB-DAYS
035300         WHEN 3  MOVE 31 TO C2-DIM
035400         WHEN 4  MOVE 30 TO C2-DIM
035500         WHEN 5  MOVE 31 TO C2-DIM
035600         WHEN 6  MOVE 30 TO C2-DIM
035700         WHEN 7  MOVE 31 TO C2-DIM
035800         WHEN 8  MOVE 31 TO C2-DIM
035900         WHEN 9  MOVE 30 TO C2-DIM
036000         WHEN 10 MOVE 31 TO C2-DIM
036100         WHEN 11 MOVE 30 TO C2-DIM
036200         WHEN 12 MOVE 31 TO C2-DIM
036300     END-EVALUATE
036400     .
036500 C185-99.
036600     EXIT.
036700******************************************************************
036800* Schaltjahr-Pruefung fuer Februar
036900******************************************************************
037000 C186-CALC-FEB-DAYS SECTION.
037100 C186-00.
037200     MOVE 28 TO C2-DIM
037300     DIVIDE W-DATE-YEAR BY 4 GIVING C4-NUM
037400                          REMAINDER C4-ANZ
037500     IF  C4-ANZ = ZERO
037600         MOVE 29 TO C2-DIM
037700         DIVIDE W-DATE-YEAR BY 100 GIVING C4-NUM
037800                              REMAINDER C4-ANZ
037900         IF  C4-ANZ = ZERO
038000             MOVE 28 TO C2-DIM
038100             DIVIDE W-DATE-YEAR BY 400 GIVING C4-NUM
038200                                  REMAINDER C4-ANZ
038300             IF  C4-ANZ = ZERO
038400                 MOVE 29 TO C2-DIM
038500             END-IF
038600         END-IF
038700     END-IF
038800     .
038900 C186-99.
039000     EXIT.
