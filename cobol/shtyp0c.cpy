000100******************************************************************
000200*    SHTYP0C - SHIFT-TYPE REFERENCE TABLE RECORD LAYOUT
000300*               FIXED REFERENCE DATA -- EXACTLY FOUR ROWS
000400*               (DAY/EVENING/NIGHT/OFF). READ ONCE AT STARTUP
000500*               INTO SHIFT-TYPE-TABLE; NEVER WRITTEN BY THE
000600*               SCHEDULING PROGRAMS.
000700******************************************************************
000800*
000900* Letzte Aenderung :: 2019-06-11
001000* Letzte Version   :: A.00.00
001100*
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von  | Kommentar                       *
001400*---------|------------|------|---------------------------------*
001500* A.00.00 | 2019-06-11 | kl   | Neuerstellung                   *
001600*----------------------------------------------------------------*
001700 01          SHIFT-TYPE-RECORD.
001800     05      ST-ID               PIC 9(01).
001900         88  ST-IS-DAY               VALUE 1.
002000         88  ST-IS-EVENING           VALUE 2.
002100         88  ST-IS-NIGHT             VALUE 3.
002200         88  ST-IS-OFF               VALUE 4.
002300     05      ST-NAME             PIC X(10).
002400     05      ST-START-TIME       PIC 9(04).
002500     05      ST-END-TIME         PIC 9(04).
002600     05      FILLER              PIC X(06).
