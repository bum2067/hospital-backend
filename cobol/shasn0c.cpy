000100******************************************************************
000200*    SHASN0C - SHIFT-ASSIGNMENT RECORD LAYOUT
000300*               ONE ROW PER EMPLOYEE PER CALENDAR DAY. WRITTEN
000400*               DAY-MAJOR / ROSTER-MINOR BY SCHGEN0O, REPLACED
000500*               ONE ROW AT A TIME BY SHFUPD0O, AND FILLED BY
000600*               THE ROTATION UTILITY ATOASN0O.
000700******************************************************************
000800*
000900* Letzte Aenderung :: 2022-09-19
001000* Letzte Version   :: A.01.00
001100*
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von  | Kommentar                       *
001400*---------|------------|------|---------------------------------*
001500* A.00.00 | 2019-06-12 | kl   | Neuerstellung                   *
001600* A.01.00 | 2022-09-19 | dms  | added SA-SHIFT-TYPE-ID 88-levels *
001700*         |            |      | for rule-check readability,     *
001800*         |            |      | ticket HNSS-161                 *
001900*----------------------------------------------------------------*
002000 01          SHIFT-ASSIGNMENT-RECORD.
002100     05      SA-EMP-ID           PIC 9(09).
002200     05      SA-SHIFT-TYPE-ID    PIC 9(01).
002300         88  SA-IS-DAY               VALUE 1.
002400         88  SA-IS-EVENING           VALUE 2.
002500         88  SA-IS-NIGHT             VALUE 3.
002600         88  SA-IS-OFF               VALUE 4.
002700     05      SA-WORK-DATE        PIC 9(08).
002800     05      FILLER              PIC X(07).
